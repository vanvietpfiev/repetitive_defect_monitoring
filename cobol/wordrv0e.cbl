000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      WORDRV0O.
000400 AUTHOR.          R F HALVORSEN.
000500 INSTALLATION.    MIDCONTINENT AIRWAYS - MAINTENANCE SYSTEMS.
000600 DATE-WRITTEN.    1987-02-09.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* LAST CHANGED     :: 1999-01-08
001200* CURRENT VERSION  :: C.03.00
001300* SHORT DESCRIPTION:: REPETITIVE DEFECT MONITORING - MAIN DRIVER
001400* WORK REQUEST     :: MXQ-0114  MXQ-0340  MXQ-0512  MXQ-0711
001500*                     MXQ-0829  MXQ-0990
001600*
001700* CHANGE LOG (UPDATE VERSION/DATE ABOVE WHEN CHANGING THIS LOG)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*-----------------------------------------------------------------*
002000* VERS.   | DATE       | BY  | COMMENT                           *
002100*---------|------------|-----|-----------------------------------*
002200* A.00.00 | 1987-02-09 | RFH | FIRST WRITTEN PER MXQ-0114          *
002300* A.01.00 | 1987-09-30 | RFH | ADDED WO-TYPE S SCHEDULED SKIP      *
002400* A.02.00 | 1988-04-12 | RFH | CHAPTER-EXCLUSION TABLE ADDED       *
002500* B.00.00 | 1989-11-20 | DKW | WIDENED WO-DESCRIPTION/WO-ACTION    *
002600*         |            |     | TO 120 CHARS PER MXQ-0340          *
002700* B.01.00 | 1990-09-14 | DKW | RESULT-FILE PILOT-REPORT COUNT      *
002800* B.02.00 | 1991-06-03 | JTS | SPLIT ATA/ACTION LOGIC OUT TO       *
002900*         |            |     | WORATA0M PER MXQ-0512              *
003000* B.03.00 | 1992-08-11 | DKW | EVENT TABLE GROWN 500 TO 2000       *
003100* B.04.00 | 1993-02-18 | JTS | FIXED BUBBLE SORT TIE-BREAK ON      *
003200*         |            |     | EQUAL ISSUE DATES (STABLE ORDER)   *
003300* C.00.00 | 1995-05-30 | JTS | SPLIT REPORT SECTION OUT TO         *
003400*         |            |     | WORRPT0M PER MXQ-0711              *
003500* C.01.00 | 1996-02-27 | JTS | ADDED RUN-TOTAL COUNTERS           *
003600* C.02.00 | 1997-10-02 | RFH | CORRECTIVE-NOT-EFFECTIVE DATE       *
003700*         |            |     | COMPARE NOW CALENDAR-DATE ONLY     *
003800*         |            |     | (SAME-DAY RECURRENCE = EFFECTIVE)  *
003900*         |            |     | PER MXQ-0829                       *
004000* C.03.00 | 1999-01-08 | RFH | Y2K - WO-ISSUED-DATE ALREADY        *
004100*         |            |     | CARRIES 4-DIGIT YEAR, NO CHANGE    *
004200*         |            |     | NEEDED. REVIEWED PER MXQ-0990.     *
004300*-----------------------------------------------------------------*
004400*
004500* PROGRAM DESCRIPTION
004600* --------------------
004700* Batch driver for the repetitive-defect-monitoring analysis.
004800* Reads the WORKORDER-FILE, drops scheduled work orders and
004900* structural/zonal ATA chapters, calls WORATA0M to correct the
005000* ATA chapter from the description/action text and to classify
005100* the action taken, groups the retained work orders by aircraft
005200* and corrected ATA, derives a conclusion per chain, writes the
005300* RESULT-FILE, then calls WORRPT0M to print the warnings,
005400* reliability matrix and run-totals report.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "abcdefghijklmnopqrstuvwxyz"
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006500                      " .,;-_!$%&/=*+"
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT WORKORDER-FILE   ASSIGN TO "WORKFILE"
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS  IS WO-FILE-STATUS.
007300     SELECT RESULT-FILE      ASSIGN TO "RESULTFL"
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS RS-FILE-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  WORKORDER-FILE
008000     LABEL RECORD IS STANDARD.
008100     COPY WORECL.
008200
008300 FD  RESULT-FILE
008400     LABEL RECORD IS STANDARD.
008500     COPY RSRECL.
008600
008700 WORKING-STORAGE SECTION.
008800     COPY WRKTBLC.
008900     COPY ATALINK.
009000
009100*--------------------------------------------------------------------*
009200* Comp fields: prefix Cn, n = number of digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FIELDS.
009500     05      C4-COUNT            PIC S9(04) COMP.
009600     05      C4-I1               PIC S9(04) COMP.
009700     05      C4-I2               PIC S9(04) COMP.
009800     05      C4-I3               PIC S9(04) COMP.
009900     05      C4-LEN              PIC S9(04) COMP.
010000     05      C4-PTR              PIC S9(04) COMP.
010100
010200     05      C4-X.
010300      10                         PIC X VALUE LOW-VALUE.
010400      10     C4-X2               PIC X.
010500     05      C4-NUM REDEFINES C4-X
010600                                 PIC S9(04) COMP.
010700
010800     05      C9-COUNT            PIC S9(09) COMP.
010900     05      FILLER              PIC X(04).
011000
011100*--------------------------------------------------------------------*
011200* Display fields: prefix D
011300*--------------------------------------------------------------------*
011400 01          DISPLAY-FIELDS.
011500     05      D-NUM2              PIC  9(02).
011600     05      D-NUM4              PIC -9(04).
011700     05      D-NUM6              PIC  9(06).
011800     05      D-NUM8              PIC  9(08).
011900     05      FILLER              PIC  X(02).
012000
012100*--------------------------------------------------------------------*
012200* Fields with constant content: prefix K
012300*--------------------------------------------------------------------*
012400 01          CONSTANT-FIELDS.
012500     05      K-MODULE            PIC X(08)     VALUE "WORDRV0O".
012600     05      FILLER              PIC X(02).
012700
012800*----------------------------------------------------------------*
012900* Conditional fields
013000*----------------------------------------------------------------*
013100 01          SWITCHES.
013200     05      WO-FILE-STATUS      PIC X(02).
013300          88  WO-FILE-OK                 VALUE "00".
013400          88  WO-FILE-EOF                VALUE "10".
013500          88  WO-FILE-NOK                VALUE "01" THRU "09"
013600                                                "11" THRU "99".
013700     05      RS-FILE-STATUS      PIC X(02).
013800          88  RS-FILE-OK                 VALUE "00".
013900          88  RS-FILE-NOK                VALUE "01" THRU "99".
014000
014100     05      PRG-STATUS          PIC 9         VALUE ZERO.
014200          88  PRG-OK                           VALUE ZERO.
014300          88  PRG-ABORT                        VALUE 1.
014400
014500     05      EOF-SWITCH          PIC 9         VALUE ZERO.
014600          88  NOT-AT-EOF                       VALUE ZERO.
014700          88  AT-EOF                           VALUE 1.
014800
014900     05      SKIP-SCHEDULED-SW   PIC 9         VALUE 1.
015000          88  SKIP-SCHEDULED                   VALUE 1.
015100
015200     05      EXCLUDED-CHAPTER-SW PIC 9         VALUE ZERO.
015300     05      W-HAS-CORRECTIVE    PIC 9         VALUE ZERO.
015400     05      W-RECURRED          PIC 9         VALUE ZERO.
015500     05      FILLER              PIC X(02).
015600
015700*--------------------------------------------------------------------*
015800* Further work fields: prefix W
015900*--------------------------------------------------------------------*
016000 01          WORK-FIELDS.
016100     05      W-ATA-2DIGIT          PIC X(02).
016200     05      W-PRIOR-AIRCRAFT      PIC X(08)    VALUE SPACES.
016300     05      W-PRIOR-ATA           PIC X(05)    VALUE SPACES.
016400     05      W-SCAN-PTR            PIC 9(04) COMP.
016500     05      W-CHAIN-START         PIC 9(04) COMP.
016600     05      W-CHAIN-END           PIC 9(04) COMP.
016700     05      W-CHAIN-COUNT         PIC 9(04) COMP.
016800     05      W-PILOT-COUNT         PIC 9(02) COMP.
016900     05      W-CONCLUSION          PIC X(25).
017000     05      W-LAST-CORRECTIVE-DATE PIC 9(08).
017100     05      W-FIRST-DATE          PIC 9(08).
017200     05      W-LAST-DATE           PIC 9(08).
017300     05      W-TODAY               PIC 9(08).
017400     05      FILLER                PIC X(04).
017500
017600*--------------------------------------------------------------------*
017700* Today's date, broken out (kept for the report banner) -
017800* third of the three REDEFINES this program carries.
017900*--------------------------------------------------------------------*
018000 01          W-TODAY-X REDEFINES W-TODAY.
018100     05      W-TODAY-YYYY          PIC 9(04).
018200     05      W-TODAY-MM            PIC 9(02).
018300     05      W-TODAY-DD            PIC 9(02).
018400
018500*--------------------------------------------------------------------*
018600* Swap area for the event-table bubble sort
018700*--------------------------------------------------------------------*
018800 01          EV-SWAP-TEMP          PIC X(283).
018900
019000*--------------------------------------------------------------------*
019100* ATA chapters dropped as structural/zonal - not power-plant or
019200* system defects. Built the way SMP005 builds its UF table: one
019300* VALUE block, then an OCCURS table REDEFINES over it.
019400*--------------------------------------------------------------------*
019500 01          EXCLUDED-ATA-FULL.
019600     05      FILLER                PIC X(02)    VALUE "25".
019700     05      FILLER                PIC X(02)    VALUE "33".
019800     05      FILLER                PIC X(02)    VALUE "50".
019900     05      FILLER                PIC X(02)    VALUE "51".
020000     05      FILLER                PIC X(02)    VALUE "52".
020100     05      FILLER                PIC X(02)    VALUE "53".
020200     05      FILLER                PIC X(02)    VALUE "54".
020300     05      FILLER                PIC X(02)    VALUE "55".
020400     05      FILLER                PIC X(02)    VALUE "56".
020500     05      FILLER                PIC X(02)    VALUE "57".
020600     05      FILLER                PIC X(02)    VALUE "58".
020700     05      FILLER                PIC X(02)    VALUE "59".
020800 01          EXCLUDED-ATA-TABLE REDEFINES EXCLUDED-ATA-FULL.
020900     05      EXCL-ATA-ENTRY        PIC X(02) OCCURS 12 TIMES.
021000
021100 PROCEDURE DIVISION.
021200******************************************************************
021300* Control section
021400******************************************************************
021500 A100-CONTROL SECTION.
021600 A100-00.
021700     IF  SHOW-VERSION
021800         DISPLAY K-MODULE " VERSION OF: " FUNCTION WHEN-COMPILED
021900         STOP RUN
022000     END-IF
022100
022200     PERFORM B000-INITIALIZE
022300     IF  PRG-ABORT
022400         CONTINUE
022500     ELSE
022600         PERFORM B100-PROCESS
022700     END-IF
022800
022900     PERFORM B090-TERMINATE
023000     STOP RUN
023100     .
023200 A100-99.
023300     EXIT.
023400
023500******************************************************************
023600* Initialization
023700******************************************************************
023800 B000-INITIALIZE SECTION.
023900 B000-00.
024000     PERFORM C000-INIT
024100
024200     OPEN INPUT WORKORDER-FILE
024300     IF  WO-FILE-OK
024400         CONTINUE
024500     ELSE
024600         DISPLAY "WORDRV0O - ERROR OPENING WORKORDER-FILE, "
024700                 "STATUS " WO-FILE-STATUS
024800         SET PRG-ABORT TO TRUE
024900     END-IF
025000     IF  PRG-ABORT
025100         GO TO B000-99
025200     END-IF
025300
025400     OPEN OUTPUT RESULT-FILE
025500     IF  RS-FILE-OK
025600         CONTINUE
025700     ELSE
025800         DISPLAY "WORDRV0O - ERROR OPENING RESULT-FILE, "
025900                 "STATUS " RS-FILE-STATUS
026000         SET PRG-ABORT TO TRUE
026100     END-IF
026200     .
026300 B000-99.
026400     EXIT.
026500
026600******************************************************************
026700* Termination
026800******************************************************************
026900 B090-TERMINATE SECTION.
027000 B090-00.
027100     IF  PRG-ABORT
027200         DISPLAY ">>> WORDRV0O - RUN ABORTED <<<"
027300     ELSE
027400         CLOSE WORKORDER-FILE
027500         CLOSE RESULT-FILE
027600         DISPLAY "WORDRV0O - RUN COMPLETE.  WORK ORDERS READ: "
027700                 RT-READ
027800         DISPLAY "WORDRV0O - CHAINS ANALYZED: " RT-CHAINS
027900         DISPLAY "WORDRV0O - CRITICAL CHAINS: " RT-CRITICAL
028000     END-IF
028100     .
028200 B090-99.
028300     EXIT.
028400
028500******************************************************************
028600* Processing: intake, sort, control-break analysis, report
028700******************************************************************
028800 B100-PROCESS SECTION.
028900 B100-00.
029000     PERFORM C100-READ-WORKORDER UNTIL AT-EOF
029100     PERFORM B150-SORT-EVENTS
029200     PERFORM B200-ANALYZE-CHAINS
029300     PERFORM B300-CALL-REPORT
029400     .
029500 B100-99.
029600     EXIT.
029700
029800******************************************************************
029900* Stable ascending bubble sort of EVENT-TABLE by aircraft,
030000* corrected ATA, issue date (ties keep their input order).
030100******************************************************************
030200 B150-SORT-EVENTS SECTION.
030300 B150-00.
030400     IF  EV-COUNT < 2
030500         GO TO B150-99
030600     END-IF
030700     PERFORM B160-SORT-OUTER VARYING C9-COUNT FROM 1 BY 1
030800             UNTIL C9-COUNT >= EV-COUNT
030900     .
031000 B150-99.
031100     EXIT.
031200
031300 B160-SORT-OUTER SECTION.
031400 B160-00.
031500     PERFORM B170-SORT-INNER VARYING C4-I1 FROM 1 BY 1
031600             UNTIL C4-I1 >= EV-COUNT
031700     .
031800 B160-99.
031900     EXIT.
032000
032100 B170-SORT-INNER SECTION.
032200 B170-00.
032300     COMPUTE C4-I2 = C4-I1 + 1
032400     IF  EV-AIRCRAFT (C4-I1) > EV-AIRCRAFT (C4-I2)
032500         PERFORM B180-SWAP-EVENTS
032600     ELSE
032700       IF EV-AIRCRAFT (C4-I1) = EV-AIRCRAFT (C4-I2)
032800       AND EV-ATA-CORRECTED (C4-I1) > EV-ATA-CORRECTED (C4-I2)
032900         PERFORM B180-SWAP-EVENTS
033000       ELSE
033100         IF EV-AIRCRAFT (C4-I1) = EV-AIRCRAFT (C4-I2)
033200         AND EV-ATA-CORRECTED (C4-I1) = EV-ATA-CORRECTED (C4-I2)
033300         AND EV-ISSUED-DATE (C4-I1) > EV-ISSUED-DATE (C4-I2)
033400           PERFORM B180-SWAP-EVENTS
033500         END-IF
033600       END-IF
033700     END-IF
033800     .
033900 B170-99.
034000     EXIT.
034100
034200 B180-SWAP-EVENTS SECTION.
034300 B180-00.
034400     MOVE EV-ENTRY (C4-I1) TO EV-SWAP-TEMP
034500     MOVE EV-ENTRY (C4-I2) TO EV-ENTRY (C4-I1)
034600     MOVE EV-SWAP-TEMP     TO EV-ENTRY (C4-I2)
034700     .
034800 B180-99.
034900     EXIT.
035000
035100******************************************************************
035200* Control break over the sorted event table: one chain per
035300* (aircraft, corrected ATA) run of consecutive rows.
035400******************************************************************
035500 B200-ANALYZE-CHAINS SECTION.
035600 B200-00.
035700     IF  EV-COUNT = ZERO
035800         GO TO B200-99
035900     END-IF
036000     MOVE 1 TO W-SCAN-PTR
036100     PERFORM B210-CHAIN-BREAK UNTIL W-SCAN-PTR > EV-COUNT
036200     .
036300 B200-99.
036400     EXIT.
036500
036600 B210-CHAIN-BREAK SECTION.
036700 B210-00.
036800     MOVE EV-AIRCRAFT (W-SCAN-PTR)      TO W-PRIOR-AIRCRAFT
036900     MOVE EV-ATA-CORRECTED (W-SCAN-PTR) TO W-PRIOR-ATA
037000     MOVE W-SCAN-PTR                    TO W-CHAIN-START
037100     MOVE W-SCAN-PTR                    TO C4-I2
037200
037300     PERFORM B220-EXTEND-CHAIN
037400             UNTIL C4-I2 > EV-COUNT
037500                OR EV-AIRCRAFT (C4-I2) NOT = W-PRIOR-AIRCRAFT
037600                OR EV-ATA-CORRECTED (C4-I2) NOT = W-PRIOR-ATA
037700
037800     COMPUTE W-CHAIN-END = C4-I2 - 1
037900     PERFORM C500-BUILD-CHAIN-RESULT
038000     MOVE C4-I2 TO W-SCAN-PTR
038100     .
038200 B210-99.
038300     EXIT.
038400
038500 B220-EXTEND-CHAIN SECTION.
038600 B220-00.
038700     ADD 1 TO C4-I2
038800     .
038900 B220-99.
039000     EXIT.
039100
039200******************************************************************
039300* Hand the chain tables to the report module
039400******************************************************************
039500 B300-CALL-REPORT SECTION.
039600 B300-00.
039700     CALL "WORRPT0M" USING RUN-TOTALS
039800                            RESULT-TABLE-CTL
039900                            RESULT-TABLE
040000                            EVENT-TABLE-CTL
040100                            EVENT-TABLE
040200     .
040300 B300-99.
040400     EXIT.
040500
040600******************************************************************
040700* Initialize fields and tables
040800******************************************************************
040900 C000-INIT SECTION.
041000 C000-00.
041100     INITIALIZE SWITCHES
041200                WORK-FIELDS
041300                RUN-TOTALS
041400     MOVE ZERO TO EV-COUNT
041500     MOVE ZERO TO RS-T-COUNT
041600     MOVE 1    TO SKIP-SCHEDULED-SW
041700     .
041800 C000-99.
041900     EXIT.
042000
042100******************************************************************
042200* Read one WORKORDER-FILE record
042300******************************************************************
042400 C100-READ-WORKORDER SECTION.
042500 C100-00.
042600     READ WORKORDER-FILE
042700         AT END
042800             SET AT-EOF TO TRUE
042900     END-READ
043000     IF  AT-EOF
043100         GO TO C100-99
043200     END-IF
043300     IF  NOT WO-FILE-OK
043400         DISPLAY "WORDRV0O - READ ERROR ON WORKORDER-FILE, "
043500                 "STATUS " WO-FILE-STATUS
043600         SET PRG-ABORT TO TRUE
043700         SET AT-EOF TO TRUE
043800         GO TO C100-99
043900     END-IF
044000     ADD 1 TO RT-READ
044100     PERFORM C150-FILTER-WORKORDER
044200     .
044300 C100-99.
044400     EXIT.
044500
044600******************************************************************
044700* Rules 1 (record filter): drop scheduled work orders, drop
044800* structural/zonal ATA chapters, drop unusable issue dates.
044900******************************************************************
045000 C150-FILTER-WORKORDER SECTION.
045100 C150-00.
045200     IF  SKIP-SCHEDULED AND WO-TYPE-SCHEDULED
045300         ADD 1 TO RT-EXCL-TYPE
045400         GO TO C150-99
045500     END-IF
045600
045700     PERFORM C160-GET-RAW-2DIGIT
045800     PERFORM C170-CHECK-EXCLUDED-CHAPTER
045900     IF  EXCLUDED-CHAPTER-SW = 1
046000         ADD 1 TO RT-EXCL-ATA
046100         GO TO C150-99
046200     END-IF
046300
046400     IF  WO-ISSUED-DATE = ZERO
046500         ADD 1 TO RT-EXCL-DATE
046600         GO TO C150-99
046700     END-IF
046800
046900     PERFORM C180-CLASSIFY-EVENT
047000     IF  PRG-ABORT
047100         GO TO C150-99
047200     END-IF
047300     PERFORM C190-STORE-EVENT
047400     .
047500 C150-99.
047600     EXIT.
047700
047800******************************************************************
047900* 2-digit chapter of the RECORDED ata, for the chapter exclusion
048000* test (rule 2, applied before any text-reference correction)
048100******************************************************************
048200 C160-GET-RAW-2DIGIT SECTION.
048300 C160-00.
048400     MOVE SPACES TO W-ATA-2DIGIT
048500     IF  WO-ATA = SPACES
048600         GO TO C160-99
048700     END-IF
048800     UNSTRING WO-ATA DELIMITED BY "-" INTO W-ATA-2DIGIT
048900     .
049000 C160-99.
049100     EXIT.
049200
049300 C170-CHECK-EXCLUDED-CHAPTER SECTION.
049400 C170-00.
049500     MOVE ZERO TO EXCLUDED-CHAPTER-SW
049600     PERFORM C175-SCAN-EXCLUDED VARYING C4-I1 FROM 1 BY 1
049700             UNTIL C4-I1 > 12 OR EXCLUDED-CHAPTER-SW = 1
049800     .
049900 C170-99.
050000     EXIT.
050100
050200 C175-SCAN-EXCLUDED SECTION.
050300 C175-00.
050400     IF  W-ATA-2DIGIT = EXCL-ATA-ENTRY (C4-I1)
050500         MOVE 1 TO EXCLUDED-CHAPTER-SW
050600     END-IF
050700     .
050800 C175-99.
050900     EXIT.
051000
051100******************************************************************
051200* Call WORATA0M: ATA correction and action classification
051300******************************************************************
051400 C180-CLASSIFY-EVENT SECTION.
051500 C180-00.
051600     MOVE WO-NUMBER      TO LINK-WO-NUMBER
051700     MOVE WO-ATA         TO LINK-WO-ATA
051800     MOVE WO-DESCRIPTION TO LINK-WO-DESCRIPTION
051900     MOVE WO-ACTION      TO LINK-WO-ACTION
052000     MOVE ZERO           TO LINK-RC
052100
052200     CALL "WORATA0M" USING LINK-ATA-REC
052300
052400     IF  LINK-RC NOT = ZERO
052500         DISPLAY "WORDRV0O - WORATA0M RETURNED RC " LINK-RC
052600                 " FOR WO " WO-NUMBER
052700         SET PRG-ABORT TO TRUE
052800     END-IF
052900     .
053000 C180-99.
053100     EXIT.
053200
053300******************************************************************
053400* Append the classified event to the in-memory event table
053500******************************************************************
053600 C190-STORE-EVENT SECTION.
053700 C190-00.
053800     IF  EV-COUNT >= EV-MAX
053900         DISPLAY "WORDRV0O - EVENT TABLE FULL, WO " WO-NUMBER
054000                 " NOT RETAINED"
054100         GO TO C190-99
054200     END-IF
054300     ADD 1 TO EV-COUNT
054400     MOVE WO-NUMBER          TO EV-WO-NUMBER (EV-COUNT)
054500     MOVE WO-AIRCRAFT        TO EV-AIRCRAFT (EV-COUNT)
054600     MOVE WO-TYPE            TO EV-TYPE (EV-COUNT)
054700     MOVE WO-ISSUED-DATE     TO EV-ISSUED-DATE (EV-COUNT)
054800     MOVE LINK-ATA-CORRECTED TO EV-ATA-CORRECTED (EV-COUNT)
054900     MOVE LINK-ATA-2DIGIT    TO EV-ATA-2DIGIT (EV-COUNT)
055000     MOVE LINK-ACTION-TYPE   TO EV-ACTION-TYPE (EV-COUNT)
055100     MOVE WO-DESCRIPTION     TO EV-DESCRIPTION (EV-COUNT)
055200     MOVE WO-ACTION          TO EV-ACTION (EV-COUNT)
055300     .
055400 C190-99.
055500     EXIT.
055600
055700******************************************************************
055800* Build and file the result for one (aircraft, ATA) chain
055900******************************************************************
056000 C500-BUILD-CHAIN-RESULT SECTION.
056100 C500-00.
056200     COMPUTE W-CHAIN-COUNT = W-CHAIN-END - W-CHAIN-START + 1
056300     MOVE EV-ISSUED-DATE (W-CHAIN-START) TO W-FIRST-DATE
056400     MOVE EV-ISSUED-DATE (W-CHAIN-END)   TO W-LAST-DATE
056500     MOVE ZERO TO W-PILOT-COUNT
056600     PERFORM C510-COUNT-PILOT VARYING C4-I1
056700             FROM W-CHAIN-START BY 1 UNTIL C4-I1 > W-CHAIN-END
056800
056900     PERFORM C520-DETERMINE-CONCLUSION
057000     PERFORM C600-ADD-RESULT-ENTRY
057100     PERFORM C700-WRITE-RESULT-FILE
057200     PERFORM C800-ACCUM-TOTALS
057300     .
057400 C500-99.
057500     EXIT.
057600
057700 C510-COUNT-PILOT SECTION.
057800 C510-00.
057900     IF  EV-TYPE-PILOT (C4-I1)
058000         ADD 1 TO W-PILOT-COUNT
058100     END-IF
058200     .
058300 C510-99.
058400     EXIT.
058500
058600******************************************************************
058700* Business rule 5: chain conclusion
058800******************************************************************
058900 C520-DETERMINE-CONCLUSION SECTION.
059000 C520-00.
059100     IF  W-CHAIN-COUNT = 1
059200         MOVE "SINGLE_EVENT             " TO W-CONCLUSION
059300         GO TO C520-99
059400     END-IF
059500
059600     MOVE ZERO TO W-HAS-CORRECTIVE
059700     PERFORM C522-CHECK-CORRECTIVE VARYING C4-I1
059800             FROM W-CHAIN-START BY 1 UNTIL C4-I1 > W-CHAIN-END
059900
060000     IF  W-HAS-CORRECTIVE = ZERO
060100         MOVE "RESET_ONLY_REPEAT        " TO W-CONCLUSION
060200         GO TO C520-99
060300     END-IF
060400
060500     MOVE W-CHAIN-END TO C4-I2
060600     PERFORM C524-SCAN-BACK-CORRECTIVE
060700             UNTIL EV-ACTION-CORRECTIVE (C4-I2)
060800                OR C4-I2 < W-CHAIN-START
060900     MOVE EV-ISSUED-DATE (C4-I2) TO W-LAST-CORRECTIVE-DATE
061000
061100     MOVE ZERO TO W-RECURRED
061200     COMPUTE C4-I3 = C4-I2 + 1
061300     PERFORM C526-CHECK-RECURRENCE VARYING C4-I3
061400             FROM C4-I3 BY 1
061500             UNTIL C4-I3 > W-CHAIN-END OR W-RECURRED = 1
061600
061700     IF  W-RECURRED = 1
061800         MOVE "CORRECTIVE_NOT_EFFECTIVE " TO W-CONCLUSION
061900     ELSE
062000         MOVE "CORRECTIVE_OK            " TO W-CONCLUSION
062100     END-IF
062200     .
062300 C520-99.
062400     EXIT.
062500
062600 C522-CHECK-CORRECTIVE SECTION.
062700 C522-00.
062800     IF  EV-ACTION-CORRECTIVE (C4-I1)
062900         MOVE 1 TO W-HAS-CORRECTIVE
063000     END-IF
063100     .
063200 C522-99.
063300     EXIT.
063400
063500 C524-SCAN-BACK-CORRECTIVE SECTION.
063600 C524-00.
063700     SUBTRACT 1 FROM C4-I2
063800     .
063900 C524-99.
064000     EXIT.
064100
064200 C526-CHECK-RECURRENCE SECTION.
064300 C526-00.
064400     IF  EV-ISSUED-DATE (C4-I3) > W-LAST-CORRECTIVE-DATE
064500         MOVE 1 TO W-RECURRED
064600     END-IF
064700     .
064800 C526-99.
064900     EXIT.
065000
065100******************************************************************
065200* Carry the chain into the in-memory result table for WORRPT0M
065300******************************************************************
065400 C600-ADD-RESULT-ENTRY SECTION.
065500 C600-00.
065600     IF  RS-T-COUNT >= RS-T-MAX
065700         DISPLAY "WORDRV0O - RESULT TABLE FULL, CHAIN "
065800                 "DROPPED FROM REPORT"
065900         GO TO C600-99
066000     END-IF
066100     ADD 1 TO RS-T-COUNT
066200     MOVE EV-AIRCRAFT (W-CHAIN-START)
066300                               TO RS-T-AIRCRAFT (RS-T-COUNT)
066400     MOVE EV-ATA-CORRECTED (W-CHAIN-START)
066500                               TO RS-T-ATA (RS-T-COUNT)
066600     MOVE EV-ATA-2DIGIT (W-CHAIN-START)
066700                               TO RS-T-ATA-2DIGIT (RS-T-COUNT)
066800     MOVE W-CHAIN-COUNT        TO RS-T-WO-COUNT (RS-T-COUNT)
066900     MOVE W-CONCLUSION         TO RS-T-CONCLUSION (RS-T-COUNT)
067000     MOVE W-PILOT-COUNT        TO RS-T-PILOT-REPORTS (RS-T-COUNT)
067100     MOVE W-FIRST-DATE         TO RS-T-FIRST-DATE (RS-T-COUNT)
067200     MOVE W-LAST-DATE          TO RS-T-LAST-DATE (RS-T-COUNT)
067300     MOVE W-CHAIN-START        TO RS-T-CHAIN-START (RS-T-COUNT)
067400     MOVE W-CHAIN-END          TO RS-T-CHAIN-END (RS-T-COUNT)
067500     .
067600 C600-99.
067700     EXIT.
067800
067900******************************************************************
068000* Write the RESULT-FILE detail record for this chain
068100******************************************************************
068200 C700-WRITE-RESULT-FILE SECTION.
068300 C700-00.
068400     MOVE SPACES TO RS-REC
068500     MOVE EV-AIRCRAFT (W-CHAIN-START)      TO RS-AIRCRAFT
068600     MOVE EV-ATA-CORRECTED (W-CHAIN-START) TO RS-ATA
068700     MOVE EV-ATA-2DIGIT (W-CHAIN-START)    TO RS-ATA-2DIGIT
068800     MOVE W-CHAIN-COUNT                    TO RS-WO-COUNT
068900     MOVE W-CONCLUSION                     TO RS-CONCLUSION
069000     MOVE W-PILOT-COUNT                    TO RS-PILOT-REPORTS
069100     MOVE W-FIRST-DATE                     TO RS-FIRST-DATE
069200     MOVE W-LAST-DATE                       TO RS-LAST-DATE
069300
069400     WRITE RS-REC
069500     IF  NOT RS-FILE-OK
069600         DISPLAY "WORDRV0O - ERROR WRITING RESULT-FILE, "
069700                 "STATUS " RS-FILE-STATUS
069800         SET PRG-ABORT TO TRUE
069900     END-IF
070000     .
070100 C700-99.
070200     EXIT.
070300
070400******************************************************************
070500* Business rule 8 / batch flow 5: run-total accumulation
070600******************************************************************
070700 C800-ACCUM-TOTALS SECTION.
070800 C800-00.
070900     ADD 1              TO RT-CHAINS
071000     ADD W-CHAIN-COUNT  TO RT-WO-TOTAL
071100     EVALUATE W-CONCLUSION
071200         WHEN "SINGLE_EVENT             "
071300             ADD 1 TO RT-SINGLE
071400         WHEN "RESET_ONLY_REPEAT        "
071500             ADD 1 TO RT-RESET-ONLY
071600             ADD 1 TO RT-CRITICAL
071700         WHEN "CORRECTIVE_OK            "
071800             ADD 1 TO RT-CORRECTIVE-OK
071900         WHEN "CORRECTIVE_NOT_EFFECTIVE "
072000             ADD 1 TO RT-CORRECTIVE-NOTEFF
072100             ADD 1 TO RT-CRITICAL
072200     END-EVALUATE
072300     .
072400 C800-99.
072500     EXIT.
072600
072700******************************************************************
072800* End of source program
072900******************************************************************
