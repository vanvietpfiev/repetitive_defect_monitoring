000100******************************************************************
000200* WRKTBLC  --  CLASSIFIED-EVENT WORK TABLE / RUN TOTALS
000300*----------------------------------------------------------------
000400* Shared WORKING-STORAGE layout for the in-memory classified
000500* event table built by WORDRV0O during record intake, sorted and
000600* walked for the control-break conclusion pass, and handed to
000700* WORRPT0M (through LINKAGE) for the warnings / matrix / totals
000800* sections of the printed report.
000900*
001000*----------------------------------------------------------------*
001100* Date      | By  | Ticket    | Comment                         *
001200*-----------|-----|-----------|---------------------------------*
001300* 1987-03-02| rfh | MXQ-0118  | First cut - 500 event table      *
001400* 1992-08-11| dkw | MXQ-0561  | Table grown to 2000 events       *
001500* 1996-02-27| jts | MXQ-0820  | Added RT- run-total counters     *
001600******************************************************************
001700 01  EVENT-TABLE.
001800     05  EV-ENTRY OCCURS 2000 TIMES INDEXED BY EV-IDX.
001900         10  EV-WO-NUMBER         PIC X(10).
002000         10  EV-AIRCRAFT          PIC X(08).
002100         10  EV-TYPE              PIC X(01).
002200             88  EV-TYPE-PILOT            VALUE "P".
002300         10  EV-ISSUED-DATE       PIC 9(08).
002400         10  EV-ATA-CORRECTED     PIC X(05).
002500         10  EV-ATA-2DIGIT        PIC X(02).
002600         10  EV-ACTION-TYPE       PIC X(01).
002700             88  EV-ACTION-CORRECTIVE     VALUE "C".
002800             88  EV-ACTION-RESET          VALUE "R".
002900             88  EV-ACTION-UNKNOWN        VALUE "U".
003000         10  EV-DESCRIPTION       PIC X(120).
003100         10  EV-ACTION            PIC X(120).
003200         10  FILLER               PIC X(08).
003300
003400 01  EVENT-TABLE-CTL.
003500     05  EV-COUNT                 PIC 9(04) COMP.
003600     05  EV-MAX                   PIC 9(04) COMP VALUE 2000.
003700     05  FILLER                   PIC X(02).
003800
003900 01  RUN-TOTALS.
004000     05  RT-READ                  PIC 9(06) COMP.
004100     05  RT-EXCL-TYPE             PIC 9(06) COMP.
004200     05  RT-EXCL-ATA              PIC 9(06) COMP.
004300     05  RT-EXCL-DATE             PIC 9(06) COMP.
004400     05  RT-CHAINS                PIC 9(06) COMP.
004500     05  RT-SINGLE                PIC 9(06) COMP.
004600     05  RT-RESET-ONLY            PIC 9(06) COMP.
004700     05  RT-CORRECTIVE-OK         PIC 9(06) COMP.
004800     05  RT-CORRECTIVE-NOTEFF     PIC 9(06) COMP.
004900     05  RT-CRITICAL              PIC 9(06) COMP.
005000     05  RT-WO-TOTAL              PIC 9(08) COMP.
005100     05  FILLER                   PIC X(04).
005200
005300 01  RESULT-TABLE.
005400     05  RESULT-ENTRY OCCURS 500 TIMES INDEXED BY RS-IDX.
005500         10  RS-T-AIRCRAFT        PIC X(08).
005600         10  RS-T-ATA             PIC X(05).
005700         10  RS-T-ATA-2DIGIT      PIC X(02).
005800         10  RS-T-WO-COUNT        PIC 9(04).
005900         10  RS-T-CONCLUSION      PIC X(25).
006000         10  RS-T-PILOT-REPORTS   PIC 9(02).
006100         10  RS-T-FIRST-DATE      PIC 9(08).
006200         10  RS-T-LAST-DATE       PIC 9(08).
006300         10  RS-T-CHAIN-START     PIC 9(04) COMP.
006400         10  RS-T-CHAIN-END       PIC 9(04) COMP.
006500         10  FILLER               PIC X(08).
006600
006700 01  RESULT-TABLE-CTL.
006800     05  RS-T-COUNT               PIC 9(04) COMP.
006900     05  RS-T-MAX                 PIC 9(04) COMP VALUE 500.
007000     05  FILLER                   PIC X(02).
