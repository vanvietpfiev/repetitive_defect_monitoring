000100******************************************************************
000200* WORECL   --  WORK ORDER INPUT RECORD
000300*----------------------------------------------------------------
000400* Copy member for the WORKORDER-FILE record, as exported by the
000500* maintenance management system feed.  Fixed length 300 bytes,
000600* all text fields left-justified, space padded.
000700*
000800*----------------------------------------------------------------*
000900* Date      | By  | Ticket    | Comment                         *
001000*-----------|-----|-----------|---------------------------------*
001100* 1987-02-09| rfh | MXQ-0114  | First cut, per feed layout v1    *
001200* 1989-11-20| dkw | MXQ-0340  | Widened WO-DESCRIPTION/WO-ACTION *
001300* 1991-06-03| jts | MXQ-0512  | Added WO-TYPE 88-levels          *
001400* 1999-01-08| rfh | MXQ-0990  | Y2K - confirmed WO-ISSUED-DATE   *
001500*           |     |           | already carries century (9(08)) *
001600******************************************************************
001700 01  WO-REC.
001800     05  WO-NUMBER            PIC X(10).
001900     05  WO-AIRCRAFT          PIC X(08).
002000     05  WO-ATA               PIC X(05).
002100     05  WO-TYPE              PIC X(01).
002200         88  WO-TYPE-MAINT            VALUE "M".
002300         88  WO-TYPE-CABIN            VALUE "C".
002400         88  WO-TYPE-PILOT            VALUE "P".
002500         88  WO-TYPE-SCHEDULED        VALUE "S".
002600     05  WO-ISSUED-DATE       PIC 9(08).
002700     05  WO-ISSUED-DATE-X REDEFINES WO-ISSUED-DATE.
002800         10  WO-ISSUED-YYYY   PIC 9(04).
002900         10  WO-ISSUED-MM     PIC 9(02).
003000         10  WO-ISSUED-DD     PIC 9(02).
003100     05  WO-DESCRIPTION       PIC X(120).
003200     05  WO-ACTION            PIC X(120).
003300     05  FILLER               PIC X(28).
