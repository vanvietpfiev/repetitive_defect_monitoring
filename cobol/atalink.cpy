000100******************************************************************
000200* ATALINK  --  LINKAGE FOR CALL "WORATA0M"
000300*----------------------------------------------------------------
000400* One work order goes in, its corrected ATA and action
000500* classification come back out.  Shared verbatim between the
000600* caller (WORDRV0O) and the module (WORATA0M) so the two stay in
000700* step.
000800******************************************************************
000900 01  LINK-ATA-REC.
001000     05  LINK-ATA-HDR.
001100         10  LINK-WO-NUMBER       PIC X(10).
001200         10  LINK-RC              PIC S9(04) COMP.
001300*            0    = OK
001400*            9999 = LOGIC ERROR IN CALLING SEQUENCE
001500     05  LINK-ATA-IN.
001600         10  LINK-WO-ATA          PIC X(05).
001700         10  LINK-WO-DESCRIPTION  PIC X(120).
001800         10  LINK-WO-ACTION       PIC X(120).
001900     05  LINK-ATA-OUT.
002000         10  LINK-ATA-CORRECTED   PIC X(05).
002100         10  LINK-ATA-2DIGIT      PIC X(02).
002200         10  LINK-ACTION-TYPE     PIC X(01).
002300     05  FILLER                  PIC X(08).
