000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      WORATA0M.
000400 AUTHOR.          J T SEABOLT.
000500 INSTALLATION.    MIDCONTINENT AIRWAYS - MAINTENANCE SYSTEMS.
000600 DATE-WRITTEN.    1991-06-03.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* LAST CHANGED     :: 1999-01-08
001200* CURRENT VERSION  :: B.03.00
001300* SHORT DESCRIPTION:: ATA CORRECTION AND ACTION CLASSIFICATION
001400* WORK REQUEST     :: MXQ-0512  MXQ-0588  MXQ-0644  MXQ-0990
001500*
001600* CHANGE LOG (UPDATE VERSION/DATE ABOVE WHEN CHANGING THIS LOG)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*-----------------------------------------------------------------*
001900* VERS.   | DATE       | BY  | COMMENT                           *
002000*---------|------------|-----|-----------------------------------*
002100* A.00.00 | 1991-06-03 | JTS | FIRST WRITTEN, SPLIT OUT OF        *
002200*         |            |     | WORDRV0O PER MXQ-0512             *
002300* A.01.00 | 1991-11-22 | JTS | ADDED TSM/AFI/FIM/IPC/IPD/AMM/SRM  *
002400*         |            |     | TASK-REFERENCE SCAN PER MXQ-0588  *
002500* B.00.00 | 1993-07-09 | DKW | ACTION CLASSIFIER KEYWORD TABLES   *
002600*         |            |     | REWORKED TO SEPARATE LEN TABLE    *
002700*         |            |     | (VARIABLE-LENGTH KEYWORDS)        *
002800* B.01.00 | 1994-02-14 | DKW | ADDED MOD/SWAP/CHAFFING KEYWORDS   *
002900*         |            |     | PER MXQ-0644 FLEET REVIEW         *
003000* B.02.00 | 1996-09-03 | RFH | TASK-NUMBER SCAN NOW ACCEPTS THE   *
003100*         |            |     | WORD "TASK" BETWEEN KEYWORD AND   *
003200*         |            |     | THE NUMBER, NOT JUST ":" OR BLANK *
003300* B.03.00 | 1999-01-08 | RFH | Y2K - REVIEWED. NO DATE FIELDS     *
003400*         |            |     | PROCESSED IN THIS MODULE.         *
003500*-----------------------------------------------------------------*
003600*
003700* PROGRAM DESCRIPTION
003800* --------------------
003900* Called once per retained work order by WORDRV0O.  Normalizes
004000* the recorded ATA code, looks for a manual task-reference
004100* (TSM/AFI/FIM, then IPC/IPD, then AMM/SRM) in the uppercased
004200* description+action text and uses it to correct the ATA when
004300* found, derives the 2-digit system chapter, and classifies the
004400* action text as a corrective action, a reset/ops-test, or
004500* unknown.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS SHOW-VERSION
005300     CLASS ALPHNUM IS "0123456789"
005400                      "abcdefghijklmnopqrstuvwxyz"
005500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                      " .,;-_!$%&/=*+".
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp fields: prefix Cn, n = number of digits
006200*--------------------------------------------------------------------*
006300 01          COMP-FIELDS.
006400     05      C4-COUNT            PIC S9(04) COMP.
006500     05      C4-I1               PIC S9(04) COMP.
006600     05      C4-LEN              PIC S9(04) COMP.
006700     05      C4-PTR              PIC S9(04) COMP.
006800
006900     05      C4-X.
007000      10                         PIC X VALUE LOW-VALUE.
007100      10     C4-X2               PIC X.
007200     05      C4-NUM REDEFINES C4-X
007300                                 PIC S9(04) COMP.
007400
007500     05      FILLER              PIC X(04).
007600
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt -- constant fields: prefix K
007900*--------------------------------------------------------------------*
008000 01          CONSTANT-FIELDS.
008100     05      K-MODULE             PIC X(08)    VALUE "WORATA0M".
008200     05      FILLER                PIC X(02).
008300
008400*----------------------------------------------------------------*
008500* Conditional fields
008600*----------------------------------------------------------------*
008700 01          SWITCHES.
008800     05      PRG-STATUS            PIC 9        VALUE ZERO.
008900          88 PRG-OK                            VALUE ZERO.
009000          88 PRG-ABORT                         VALUE 1.
009100     05      W-KW-FOUND-SW         PIC 9 COMP   VALUE ZERO.
009200     05      FILLER                PIC X(02).
009300
009400*--------------------------------------------------------------------*
009500* Work fields: prefix W
009600*--------------------------------------------------------------------*
009700 01          WORK-FIELDS.
009800     05      W-ATA-NORM            PIC X(05).
009900     05      W-HYPHEN-POS          PIC 9(02) COMP.
010000     05      W-ATA-RAWLEN          PIC 9(02) COMP.
010100     05      W-SEARCH-TEXT         PIC X(241).
010200     05      W-CUR-KEYWORD         PIC X(03).
010300     05      W-KW-IDX              PIC 9(02) COMP.
010400     05      W-KW-POS              PIC 9(04) COMP.
010500     05      W-ABCD                PIC X(04).
010600     05      W-ACTION-UC           PIC X(120).
010700     05      W-CUR-KW-LEN          PIC 9(02) COMP.
010800     05      FILLER                PIC X(04).
010900
011000*--------------------------------------------------------------------*
011100* Manual-reference task keywords, scanned in the priority order
011200* listed -- high (TSM/AFI/FIM), medium (IPC/IPD), low (AMM/SRM).
011300* Built the same way the chapter-exclusion table is: a VALUE
011400* block followed by an OCCURS table REDEFINES over it.
011500*--------------------------------------------------------------------*
011600 01          KEYWORD-FULL.
011700     05      FILLER                PIC X(03)    VALUE "TSM".
011800     05      FILLER                PIC X(03)    VALUE "AFI".
011900     05      FILLER                PIC X(03)    VALUE "FIM".
012000     05      FILLER                PIC X(03)    VALUE "IPC".
012100     05      FILLER                PIC X(03)    VALUE "IPD".
012200     05      FILLER                PIC X(03)    VALUE "AMM".
012300     05      FILLER                PIC X(03)    VALUE "SRM".
012400 01          KEYWORD-TABLE REDEFINES KEYWORD-FULL.
012500     05      KEYWORD-ENTRY         PIC X(03) OCCURS 7 TIMES.
012600
012700*--------------------------------------------------------------------*
012800* Corrective-action keywords (rule 4, checked first)
012900*--------------------------------------------------------------------*
013000 01          CORRECTIVE-KW-FULL.
013100     05      FILLER     PIC X(13)   VALUE "REPLACE".
013200     05      FILLER     PIC X(13)   VALUE "REPLACED".
013300     05      FILLER     PIC X(13)   VALUE "REPLACEMENT".
013400     05      FILLER     PIC X(13)   VALUE "RPL".
013500     05      FILLER     PIC X(13)   VALUE "CHANGE".
013600     05      FILLER     PIC X(13)   VALUE "CHANGED".
013700     05      FILLER     PIC X(13)   VALUE "INSTALLATION".
013800     05      FILLER     PIC X(13)   VALUE "INSTALL".
013900     05      FILLER     PIC X(13)   VALUE "INSTALLED".
014000     05      FILLER     PIC X(13)   VALUE "REPAIR".
014100     05      FILLER     PIC X(13)   VALUE "REPAIRED".
014200     05      FILLER     PIC X(13)   VALUE "FIX".
014300     05      FILLER     PIC X(13)   VALUE "FIXED".
014400     05      FILLER     PIC X(13)   VALUE "RECTIFY".
014500     05      FILLER     PIC X(13)   VALUE "RECTIFIED".
014600     05      FILLER     PIC X(13)   VALUE "WIRING".
014700     05      FILLER     PIC X(13)   VALUE "REWIRE".
014800     05      FILLER     PIC X(13)   VALUE "REWIRED".
014900     05      FILLER     PIC X(13)   VALUE "CHAFFING".
015000     05      FILLER     PIC X(13)   VALUE "CHAFING".
015100     05      FILLER     PIC X(13)   VALUE "ADJUST".
015200     05      FILLER     PIC X(13)   VALUE "ADJUSTED".
015300     05      FILLER     PIC X(13)   VALUE "MODIFICATION".
015400     05      FILLER     PIC X(13)   VALUE "MODIFIED".
015500     05      FILLER     PIC X(13)   VALUE "MOD".
015600     05      FILLER     PIC X(13)   VALUE "SWAP".
015700     05      FILLER     PIC X(13)   VALUE "SWAPPED".
015800 01          CORRECTIVE-KW-TABLE REDEFINES CORRECTIVE-KW-FULL.
015900     05      CORRECTIVE-KW         PIC X(13) OCCURS 27 TIMES.
016000
016100 01          CORRECTIVE-KW-LEN-FULL.
016200     05      FILLER     PIC 9(02)  VALUE 07.
016300     05      FILLER     PIC 9(02)  VALUE 08.
016400     05      FILLER     PIC 9(02)  VALUE 11.
016500     05      FILLER     PIC 9(02)  VALUE 03.
016600     05      FILLER     PIC 9(02)  VALUE 06.
016700     05      FILLER     PIC 9(02)  VALUE 07.
016800     05      FILLER     PIC 9(02)  VALUE 12.
016900     05      FILLER     PIC 9(02)  VALUE 07.
017000     05      FILLER     PIC 9(02)  VALUE 09.
017100     05      FILLER     PIC 9(02)  VALUE 06.
017200     05      FILLER     PIC 9(02)  VALUE 08.
017300     05      FILLER     PIC 9(02)  VALUE 03.
017400     05      FILLER     PIC 9(02)  VALUE 05.
017500     05      FILLER     PIC 9(02)  VALUE 07.
017600     05      FILLER     PIC 9(02)  VALUE 09.
017700     05      FILLER     PIC 9(02)  VALUE 06.
017800     05      FILLER     PIC 9(02)  VALUE 06.
017900     05      FILLER     PIC 9(02)  VALUE 07.
018000     05      FILLER     PIC 9(02)  VALUE 08.
018100     05      FILLER     PIC 9(02)  VALUE 07.
018200     05      FILLER     PIC 9(02)  VALUE 06.
018300     05      FILLER     PIC 9(02)  VALUE 08.
018400     05      FILLER     PIC 9(02)  VALUE 12.
018500     05      FILLER     PIC 9(02)  VALUE 08.
018600     05      FILLER     PIC 9(02)  VALUE 03.
018700     05      FILLER     PIC 9(02)  VALUE 04.
018800     05      FILLER     PIC 9(02)  VALUE 07.
018900 01          CORRECTIVE-KW-LEN-TABLE REDEFINES
019000                                 CORRECTIVE-KW-LEN-FULL.
019100     05      CORRECTIVE-KW-LEN     PIC 9(02) OCCURS 27 TIMES.
019200
019300*--------------------------------------------------------------------*
019400* Reset / ops-test keywords (rule 4, checked second)
019500*--------------------------------------------------------------------*
019600 01          RESET-KW-FULL.
019700     05      FILLER     PIC X(17)   VALUE "RESET".
019800     05      FILLER     PIC X(17)   VALUE "OPS TEST".
019900     05      FILLER     PIC X(17)   VALUE "OPERATIONAL TEST".
020000     05      FILLER     PIC X(17)   VALUE "OP TEST".
020100     05      FILLER     PIC X(17)   VALUE "BITE TEST".
020200     05      FILLER     PIC X(17)   VALUE "RESET CB".
020300     05      FILLER     PIC X(17)   VALUE "RECYCLE".
020400     05      FILLER     PIC X(17)   VALUE "POWER RESET".
020500     05      FILLER     PIC X(17)   VALUE "SYSTEM RESET".
020600 01          RESET-KW-TABLE REDEFINES RESET-KW-FULL.
020700     05      RESET-KW              PIC X(17) OCCURS 9 TIMES.
020800
020900 01          RESET-KW-LEN-FULL.
021000     05      FILLER     PIC 9(02)  VALUE 05.
021100     05      FILLER     PIC 9(02)  VALUE 08.
021200     05      FILLER     PIC 9(02)  VALUE 16.
021300     05      FILLER     PIC 9(02)  VALUE 07.
021400     05      FILLER     PIC 9(02)  VALUE 09.
021500     05      FILLER     PIC 9(02)  VALUE 08.
021600     05      FILLER     PIC 9(02)  VALUE 07.
021700     05      FILLER     PIC 9(02)  VALUE 11.
021800     05      FILLER     PIC 9(02)  VALUE 12.
021900 01          RESET-KW-LEN-TABLE REDEFINES RESET-KW-LEN-FULL.
022000     05      RESET-KW-LEN          PIC 9(02) OCCURS 9 TIMES.
022100
022200 LINKAGE SECTION.
022300     COPY ATALINK.
022400
022500 PROCEDURE DIVISION USING LINK-ATA-REC.
022600******************************************************************
022700* Control section
022800******************************************************************
022900 A100-CONTROL SECTION.
023000 A100-00.
023100     IF  SHOW-VERSION
023200         DISPLAY K-MODULE " VERSION OF: " FUNCTION WHEN-COMPILED
023300         STOP RUN
023400     END-IF
023500
023600     PERFORM B000-INITIALIZE
023700     PERFORM B100-PROCESS
023800     PERFORM B090-TERMINATE
023900     EXIT PROGRAM
024000     .
024100 A100-99.
024200     EXIT.
024300
024400 B000-INITIALIZE SECTION.
024500 B000-00.
024600     PERFORM C000-INIT
024700     .
024800 B000-99.
024900     EXIT.
025000
025100 B090-TERMINATE SECTION.
025200 B090-00.
025300     IF  PRG-ABORT
025400         MOVE 9999 TO LINK-RC
025500     ELSE
025600         MOVE ZERO TO LINK-RC
025700     END-IF
025800     .
025900 B090-99.
026000     EXIT.
026100
026200******************************************************************
026300* One work order's worth of ATA correction and classification
026400******************************************************************
026500 B100-PROCESS SECTION.
026600 B100-00.
026700     PERFORM C100-FORMAT-ATA
026800     PERFORM C200-CORRECT-ATA
026900     PERFORM C300-GET-2DIGIT
027000     PERFORM C400-CLASSIFY-ACTION
027100     .
027200 B100-99.
027300     EXIT.
027400
027500 C000-INIT SECTION.
027600 C000-00.
027700     INITIALIZE SWITCHES WORK-FIELDS
027800     .
027900 C000-99.
028000     EXIT.
028100
028200******************************************************************
028300* Business rule 1: ATA normalization
028400******************************************************************
028500 C100-FORMAT-ATA SECTION.
028600 C100-00.
028700     MOVE SPACES TO W-ATA-NORM
028800     IF  LINK-WO-ATA = SPACES
028900         GO TO C100-99
029000     END-IF
029100
029200     MOVE ZERO TO W-HYPHEN-POS
029300     PERFORM C110-SCAN-HYPHEN VARYING C4-PTR FROM 1 BY 1
029400             UNTIL C4-PTR > 5 OR W-HYPHEN-POS > ZERO
029500     IF  W-HYPHEN-POS > ZERO
029600         MOVE LINK-WO-ATA TO W-ATA-NORM
029700         GO TO C100-99
029800     END-IF
029900
030000     MOVE 5 TO W-ATA-RAWLEN
030100     PERFORM C120-SCAN-BLANK VARYING C4-PTR FROM 1 BY 1
030200             UNTIL C4-PTR > 5 OR W-ATA-RAWLEN < 5
030300
030400     EVALUATE W-ATA-RAWLEN
030500         WHEN 4
030600             STRING LINK-WO-ATA (1:2) "-" LINK-WO-ATA (3:2)
030700                 INTO W-ATA-NORM
030800         WHEN 2
030900             STRING LINK-WO-ATA (1:2) "-00"
031000                 INTO W-ATA-NORM
031100         WHEN OTHER
031200             MOVE LINK-WO-ATA TO W-ATA-NORM
031300     END-EVALUATE
031400     .
031500 C100-99.
031600     EXIT.
031700
031800 C110-SCAN-HYPHEN SECTION.
031900 C110-00.
032000     IF  LINK-WO-ATA (C4-PTR:1) = "-"
032100         MOVE C4-PTR TO W-HYPHEN-POS
032200     END-IF
032300     .
032400 C110-99.
032500     EXIT.
032600
032700 C120-SCAN-BLANK SECTION.
032800 C120-00.
032900     IF  LINK-WO-ATA (C4-PTR:1) = SPACE
033000         COMPUTE W-ATA-RAWLEN = C4-PTR - 1
033100     END-IF
033200     .
033300 C120-99.
033400     EXIT.
033500
033600******************************************************************
033700* Business rule 3: ATA correction from the description/action
033800* free text (manual task-reference scan)
033900******************************************************************
034000 C200-CORRECT-ATA SECTION.
034100 C200-00.
034200     MOVE W-ATA-NORM TO LINK-ATA-CORRECTED
034300     IF  LINK-WO-DESCRIPTION = SPACES
034400     OR  LINK-WO-ACTION = SPACES
034500         GO TO C200-99
034600     END-IF
034700
034800     PERFORM C210-BUILD-SEARCH-TEXT
034900     MOVE ZERO TO W-KW-FOUND-SW
035000     PERFORM C220-SCAN-KEYWORD VARYING W-KW-IDX FROM 1 BY 1
035100             UNTIL W-KW-IDX > 7 OR W-KW-FOUND-SW = 1
035200
035300     IF  W-KW-FOUND-SW = 1
035400         MOVE W-ABCD (1:2)          TO LINK-ATA-CORRECTED (1:2)
035500         MOVE "-"                   TO LINK-ATA-CORRECTED (3:1)
035600         MOVE W-ABCD (3:2)          TO LINK-ATA-CORRECTED (4:2)
035700     END-IF
035800     .
035900 C200-99.
036000     EXIT.
036100
036200 C210-BUILD-SEARCH-TEXT SECTION.
036300 C210-00.
036400     MOVE SPACES TO W-SEARCH-TEXT
036500     STRING LINK-WO-DESCRIPTION DELIMITED BY SIZE
036600            " "                 DELIMITED BY SIZE
036700            LINK-WO-ACTION      DELIMITED BY SIZE
036800         INTO W-SEARCH-TEXT
036900     INSPECT W-SEARCH-TEXT CONVERTING
037000             "abcdefghijklmnopqrstuvwxyz"
037100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037200     .
037300 C210-99.
037400     EXIT.
037500
037600 C220-SCAN-KEYWORD SECTION.
037700 C220-00.
037800     MOVE KEYWORD-ENTRY (W-KW-IDX) TO W-CUR-KEYWORD
037900     MOVE ZERO TO W-KW-POS
038000     PERFORM C225-FIND-KEYWORD-POS VARYING C4-PTR FROM 1 BY 1
038100             UNTIL C4-PTR > 239 OR W-KW-POS > ZERO
038200     IF  W-KW-POS = ZERO
038300         GO TO C220-99
038400     END-IF
038500     PERFORM C230-PARSE-NUMBER
038600     .
038700 C220-99.
038800     EXIT.
038900
039000 C225-FIND-KEYWORD-POS SECTION.
039100 C225-00.
039200     IF  W-SEARCH-TEXT (C4-PTR:3) = W-CUR-KEYWORD
039300         MOVE C4-PTR TO W-KW-POS
039400     END-IF
039500     .
039600 C225-99.
039700     EXIT.
039800
039900******************************************************************
040000* After the keyword, skip blanks/":"/"TASK", then try to read
040100* a dddd or dd-dd task number
040200******************************************************************
040300 C230-PARSE-NUMBER SECTION.
040400 C230-00.
040500     COMPUTE C4-PTR = W-KW-POS + 3
040600     PERFORM C232-SKIP-ONE
040700             UNTIL C4-PTR > 241
040800                OR (W-SEARCH-TEXT (C4-PTR:1) NOT = SPACE
040900                AND W-SEARCH-TEXT (C4-PTR:1) NOT = ":")
041000     IF  C4-PTR > 238
041100         GO TO C230-99
041200     END-IF
041300
041400     IF  W-SEARCH-TEXT (C4-PTR:4) = "TASK"
041500         ADD 4 TO C4-PTR
041600         PERFORM C232-SKIP-ONE
041700                 UNTIL C4-PTR > 241
041800                    OR (W-SEARCH-TEXT (C4-PTR:1) NOT = SPACE
041900                    AND W-SEARCH-TEXT (C4-PTR:1) NOT = ":")
042000     END-IF
042100     IF  C4-PTR > 238
042200         GO TO C230-99
042300     END-IF
042400
042500     PERFORM C234-TRY-EXTRACT-DIGITS
042600     .
042700 C230-99.
042800     EXIT.
042900
043000 C232-SKIP-ONE SECTION.
043100 C232-00.
043200     ADD 1 TO C4-PTR
043300     .
043400 C232-99.
043500     EXIT.
043600
043700 C234-TRY-EXTRACT-DIGITS SECTION.
043800 C234-00.
043900     IF  W-SEARCH-TEXT (C4-PTR:4) IS NUMERIC
044000         MOVE W-SEARCH-TEXT (C4-PTR:4) TO W-ABCD
044100         MOVE 1 TO W-KW-FOUND-SW
044200         GO TO C234-99
044300     END-IF
044400     IF  W-SEARCH-TEXT (C4-PTR:2) IS NUMERIC
044500     AND W-SEARCH-TEXT (C4-PTR + 2:1) = "-"
044600     AND W-SEARCH-TEXT (C4-PTR + 3:2) IS NUMERIC
044700         MOVE W-SEARCH-TEXT (C4-PTR:2)     TO W-ABCD (1:2)
044800         MOVE W-SEARCH-TEXT (C4-PTR + 3:2) TO W-ABCD (3:2)
044900         MOVE 1 TO W-KW-FOUND-SW
045000     END-IF
045100     .
045200 C234-99.
045300     EXIT.
045400
045500******************************************************************
045600* Business rule 2: 2-digit chapter of the corrected ATA
045700******************************************************************
045800 C300-GET-2DIGIT SECTION.
045900 C300-00.
046000     MOVE SPACES TO LINK-ATA-2DIGIT
046100     IF  LINK-ATA-CORRECTED = SPACES
046200         GO TO C300-99
046300     END-IF
046400
046500     MOVE ZERO TO W-HYPHEN-POS
046600     PERFORM C310-SCAN-HYPHEN2 VARYING C4-PTR FROM 1 BY 1
046700             UNTIL C4-PTR > 5 OR W-HYPHEN-POS > ZERO
046800
046900     IF  W-HYPHEN-POS = 1
047000         GO TO C300-99
047100     END-IF
047200     IF  W-HYPHEN-POS > ZERO
047300         COMPUTE C4-LEN = W-HYPHEN-POS - 1
047400         IF  C4-LEN > 2
047500             MOVE 2 TO C4-LEN
047600         END-IF
047700         MOVE LINK-ATA-CORRECTED (1:C4-LEN) TO LINK-ATA-2DIGIT
047800     ELSE
047900         MOVE LINK-ATA-CORRECTED (1:2) TO LINK-ATA-2DIGIT
048000     END-IF
048100     .
048200 C300-99.
048300     EXIT.
048400
048500 C310-SCAN-HYPHEN2 SECTION.
048600 C310-00.
048700     IF  LINK-ATA-CORRECTED (C4-PTR:1) = "-"
048800         MOVE C4-PTR TO W-HYPHEN-POS
048900     END-IF
049000     .
049100 C310-99.
049200     EXIT.
049300
049400******************************************************************
049500* Business rule 4: action classification
049600******************************************************************
049700 C400-CLASSIFY-ACTION SECTION.
049800 C400-00.
049900     MOVE "U" TO LINK-ACTION-TYPE
050000     IF  LINK-WO-ACTION = SPACES
050100         GO TO C400-99
050200     END-IF
050300
050400     MOVE LINK-WO-ACTION TO W-ACTION-UC
050500     INSPECT W-ACTION-UC CONVERTING
050600             "abcdefghijklmnopqrstuvwxyz"
050700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050800
050900     MOVE ZERO TO W-KW-FOUND-SW
051000     PERFORM C410-SCAN-CORRECTIVE VARYING W-KW-IDX FROM 1 BY 1
051100             UNTIL W-KW-IDX > 27 OR W-KW-FOUND-SW = 1
051200     IF  W-KW-FOUND-SW = 1
051300         MOVE "C" TO LINK-ACTION-TYPE
051400         GO TO C400-99
051500     END-IF
051600
051700     PERFORM C420-SCAN-RESET VARYING W-KW-IDX FROM 1 BY 1
051800             UNTIL W-KW-IDX > 9 OR W-KW-FOUND-SW = 1
051900     IF  W-KW-FOUND-SW = 1
052000         MOVE "R" TO LINK-ACTION-TYPE
052100     END-IF
052200     .
052300 C400-99.
052400     EXIT.
052500
052600 C410-SCAN-CORRECTIVE SECTION.
052700 C410-00.
052800     MOVE CORRECTIVE-KW-LEN (W-KW-IDX) TO W-CUR-KW-LEN
052900     MOVE ZERO TO W-KW-POS
053000     COMPUTE C4-LEN = 120 - W-CUR-KW-LEN + 1
053100     PERFORM C415-SCAN-CORR-POS VARYING C4-PTR FROM 1 BY 1
053200             UNTIL C4-PTR > C4-LEN OR W-KW-POS > ZERO
053300     IF  W-KW-POS > ZERO
053400         MOVE 1 TO W-KW-FOUND-SW
053500     END-IF
053600     .
053700 C410-99.
053800     EXIT.
053900
054000 C415-SCAN-CORR-POS SECTION.
054100 C415-00.
054200     IF  W-ACTION-UC (C4-PTR:W-CUR-KW-LEN) =
054300         CORRECTIVE-KW (W-KW-IDX) (1:W-CUR-KW-LEN)
054400         MOVE C4-PTR TO W-KW-POS
054500     END-IF
054600     .
054700 C415-99.
054800     EXIT.
054900
055000 C420-SCAN-RESET SECTION.
055100 C420-00.
055200     MOVE RESET-KW-LEN (W-KW-IDX) TO W-CUR-KW-LEN
055300     MOVE ZERO TO W-KW-POS
055400     COMPUTE C4-LEN = 120 - W-CUR-KW-LEN + 1
055500     PERFORM C425-SCAN-RESET-POS VARYING C4-PTR FROM 1 BY 1
055600             UNTIL C4-PTR > C4-LEN OR W-KW-POS > ZERO
055700     IF  W-KW-POS > ZERO
055800         MOVE 1 TO W-KW-FOUND-SW
055900     END-IF
056000     .
056100 C420-99.
056200     EXIT.
056300
056400 C425-SCAN-RESET-POS SECTION.
056500 C425-00.
056600     IF  W-ACTION-UC (C4-PTR:W-CUR-KW-LEN) =
056700         RESET-KW (W-KW-IDX) (1:W-CUR-KW-LEN)
056800         MOVE C4-PTR TO W-KW-POS
056900     END-IF
057000     .
057100 C425-99.
057200     EXIT.
057300
057400******************************************************************
057500* End of source program
057600******************************************************************
