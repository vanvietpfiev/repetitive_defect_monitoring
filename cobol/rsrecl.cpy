000100******************************************************************
000200* RSRECL   --  ANALYSIS RESULT RECORD
000300*----------------------------------------------------------------
000400* Copy member for the RESULT-FILE record -- one entry per
000500* aircraft/ATA defect chain, written by WORDRV0O at the end of
000600* each control break and read back by WORRPT0M for the warnings,
000700* matrix and totals sections of the printed report.
000800*
000900*----------------------------------------------------------------*
001000* Date      | By  | Ticket    | Comment                         *
001100*-----------|-----|-----------|---------------------------------*
001200* 1987-03-02| rfh | MXQ-0118  | First cut                       *
001300* 1990-09-14| dkw | MXQ-0402  | Added RS-PILOT-REPORTS           *
001400* 1995-05-30| jts | MXQ-0711  | Added RS-FIRST-DATE/RS-LAST-DATE *
001500******************************************************************
001600 01  RS-REC.
001700     05  RS-AIRCRAFT          PIC X(08).
001800     05  RS-ATA               PIC X(05).
001900     05  RS-ATA-2DIGIT        PIC X(02).
002000     05  RS-WO-COUNT          PIC 9(04).
002100     05  RS-CONCLUSION        PIC X(25).
002200         88  RS-SINGLE-EVENT       VALUE "SINGLE_EVENT".
002300         88  RS-RESET-ONLY-REPEAT  VALUE "RESET_ONLY_REPEAT".
002400         88  RS-CORRECTIVE-OK      VALUE "CORRECTIVE_OK".
002500         88  RS-CORRECTIVE-NOT-EFF
002600                                VALUE "CORRECTIVE_NOT_EFFECTIVE".
002700     05  RS-PILOT-REPORTS     PIC 9(02).
002800     05  RS-FIRST-DATE        PIC 9(08).
002900     05  RS-LAST-DATE         PIC 9(08).
003000     05  FILLER               PIC X(146).
