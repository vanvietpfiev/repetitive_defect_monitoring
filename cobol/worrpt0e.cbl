000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      WORRPT0M.
000400 AUTHOR.          J T SEABOLT.
000500 INSTALLATION.    MIDCONTINENT AIRWAYS - MAINTENANCE SYSTEMS.
000600 DATE-WRITTEN.    1995-05-30.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* LAST CHANGED     :: 1999-01-08
001200* CURRENT VERSION  :: A.03.00
001300* SHORT DESCRIPTION:: REPETITIVE DEFECT MONITORING - PRINT MODULE
001400* WORK REQUEST     :: MXQ-0711  MXQ-0742  MXQ-0820  MXQ-0990
001500*
001600* CHANGE LOG (UPDATE VERSION/DATE ABOVE WHEN CHANGING THIS LOG)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*-----------------------------------------------------------------*
001900* VERS.   | DATE       | BY  | COMMENT                           *
002000*---------|------------|-----|-----------------------------------*
002100* A.00.00 | 1995-05-30 | JTS | FIRST WRITTEN - SPLIT OUT OF       *
002200*         |            |     | WORDRV0O PER MXQ-0711. WARNINGS    *
002300*         |            |     | SECTION AND RUN-TOTALS ONLY.       *
002400* A.01.00 | 1995-11-08 | JTS | ADDED RELIABILITY MATRIX SECTION    *
002500*         |            |     | (A/C BY ATA CHAPTER) PER MXQ-0742   *
002600* A.02.00 | 1996-02-27 | JTS | RECOMMENDATION TEXT RE-WORDED AFTER *
002700*         |            |     | MAINTENANCE CONTROL REVIEW.         *
002800*         |            |     | RUN-TOTAL LABELS LINED UP WITH      *
002900*         |            |     | WORDRV0O COUNTERS PER MXQ-0820.     *
003000* A.03.00 | 1999-01-08 | RFH | Y2K - ALL DATE FIELDS PASSED IN     *
003100*         |            |     | ALREADY CARRY 4-DIGIT YEAR, NO      *
003200*         |            |     | CHANGE NEEDED. REVIEWED PER         *
003300*         |            |     | MXQ-0990.                          *
003400*-----------------------------------------------------------------*
003500*
003600* PROGRAM DESCRIPTION
003700* --------------------
003800* Called by WORDRV0O after the aircraft/ATA chains have been
003900* analysed.  Prints the three sections of the defect-monitoring
004000* report from the tables built by the driver:
004100*    SECTION 1 - red-flag warnings, one block per chain that
004200*                came back RESET-ONLY-REPEAT or CORRECTIVE-NOT-
004300*                EFFECTIVE, with event history, assessment and
004400*                a maintenance-control recommendation;
004500*    SECTION 2 - reliability matrix, red-flag chains only,
004600*                aircraft down the side, ATA chapter across the
004700*                top, RR/OO severity codes in the cells;
004800*    SECTION 3 - run totals off RUN-TOTALS.
004900* Does not touch WORKORDER-FILE or RESULT-FILE - all input
005000* comes in through the LINKAGE tables.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     UPSI-0 ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_!$%&/=*+"
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT REPORT-FILE      ASSIGN TO "REPORTFL"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS RPT-FILE-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  REPORT-FILE
007300     LABEL RECORD IS STANDARD.
007400 01  PRINT-LINE                 PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp fields: prefix Cn, n = number of digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FIELDS.
008100     05      C4-COUNT            PIC S9(04) COMP.
008200     05      C4-I1               PIC S9(04) COMP.
008300     05      C4-I2               PIC S9(04) COMP.
008400     05      C4-I3                PIC S9(04) COMP.
008500     05      C4-LEN              PIC S9(04) COMP.
008600     05      C4-PTR              PIC S9(04) COMP.
008700     05      C4-COL              PIC S9(04) COMP.
008800
008900     05      C4-X.
009000      10                         PIC X VALUE LOW-VALUE.
009100      10     C4-X2               PIC X.
009200     05      C4-NUM REDEFINES C4-X
009300                                 PIC S9(04) COMP.
009400
009500     05      C9-COUNT            PIC S9(09) COMP.
009600     05      FILLER              PIC X(04).
009700
009800*--------------------------------------------------------------------*
009900* Fields with constant content: prefix K
010000*--------------------------------------------------------------------*
010100 01          CONSTANT-FIELDS.
010200     05      K-MODULE            PIC X(08)     VALUE "WORRPT0M".
010300     05      FILLER              PIC X(02).
010400
010500*----------------------------------------------------------------*
010600* Conditional fields
010700*----------------------------------------------------------------*
010800 01          SWITCHES.
010900     05      RPT-FILE-STATUS     PIC X(02).
011000         88  RPT-FILE-OK                 VALUE "00".
011100         88  RPT-FILE-NOK                VALUE "01" THRU "99".
011200     05      PRG-STATUS           PIC 9.
011300         88  PRG-OK                      VALUE 0.
011400         88  PRG-ABORT                   VALUE 1.
011500     05      W-DUP-FOUND-SW       PIC 9 COMP.
011600     05      W-RED-FLAG-SW        PIC 9 COMP.
011700
011800*--------------------------------------------------------------------*
011900* Working fields: prefix W
012000*--------------------------------------------------------------------*
012100 01          WORK-FIELDS.
012200     05      W-SEVERITY          PIC X(06).
012300     05      W-PILOT-RPTS-DISP   PIC 99.
012400     05      W-TOTALS-DISP       PIC ZZZZZZZ9.
012500
012600     05      W-SHORTEN-IN        PIC X(120).
012700     05      W-SHORTEN-OUT       PIC X(120).
012800     05      W-DESC-SHORT        PIC X(120).
012900     05      W-ACTION-SHORT      PIC X(120).
013000     05      W-SHORTEN-START     PIC 9(03) COMP.
013100     05      W-WO-LEN            PIC 9(02) COMP.
013200     05      W-SENT-END          PIC 9(03) COMP.
013300     05      W-SCAN-LIMIT        PIC 9(03) COMP.
013400
013500     05      W-DATE-8            PIC 9(08).
013600
013700     05      W-COL-POS           PIC 9(03) COMP.
013800     05      W-COL-TEXT          PIC X(07).
013900     05      W-CELL-VALUE        PIC X(02).
014000     05      W-AC-SWAP           PIC X(08).
014100     05      W-ATA-SWAP          PIC X(02).
014200     05      W-WO-NUM-LOC        PIC X(10).
014300
014400*--------------------------------------------------------------------*
014500* Issue-date broken out to day/month for the history line.  The
014600* table itself carries a plain 9(08) YYYYMMDD - we only ever need
014700* DD and MM for print, so this is a local REDEFINES, not a copy
014800* of WO-ISSUED-DATE-X.
014900*--------------------------------------------------------------------*
015000 01          W-DATE-8-X REDEFINES W-DATE-8.
015100     05      W-DATE-8-YYYY       PIC 9(04).
015200     05      W-DATE-8-MM         PIC 9(02).
015300     05      W-DATE-8-DD         PIC 9(02).
015400
015500*--------------------------------------------------------------------*
015600* Assessment line text, keyed by conclusion (1 = RESET-ONLY-REPEAT,
015700* 2 = CORRECTIVE-NOT-EFFECTIVE).  Built VALUE/REDEFINES the way
015800* WORATA0M builds its keyword tables - one FILLER per entry, then
015900* an OCCURS view laid over the top.
016000*--------------------------------------------------------------------*
016100 01          ASSESSMENT-TEXT-FULL.
016200     05      FILLER  PIC X(60)
016300     VALUE "REPEATED DEFECT, HANDLED MAINLY BY RESET/OPS TEST.".
016400     05      FILLER  PIC X(60)
016500     VALUE "CORRECTIVE ACTION TAKEN BUT DEFECT RECURRED.".
016600 01          ASSESSMENT-TEXT-TABLE REDEFINES ASSESSMENT-TEXT-FULL.
016700     05      ASSESSMENT-TEXT     PIC X(60) OCCURS 2 TIMES.
016800
016900*--------------------------------------------------------------------*
017000* Distinct aircraft / ATA-chapter lists for the reliability
017100* matrix, red-flag chains only.
017200*--------------------------------------------------------------------*
017300 01          MATRIX-LISTS.
017400     05      MATRIX-AC-COUNT     PIC 9(02) COMP.
017500     05      MATRIX-ATA-COUNT    PIC 9(02) COMP.
017600     05      MATRIX-AIRCRAFT     PIC X(08) OCCURS 50 TIMES.
017700     05      MATRIX-ATA          PIC X(02) OCCURS 30 TIMES.
017800     05      FILLER              PIC X(04).
017900
018000 LINKAGE SECTION.
018100     COPY WRKTBLC.
018200
018300 PROCEDURE DIVISION USING RUN-TOTALS
018400                           RESULT-TABLE-CTL
018500                           RESULT-TABLE
018600                           EVENT-TABLE-CTL
018700                           EVENT-TABLE.
018800
018900******************************************************************
019000* A100 - STEERING
019100******************************************************************
019200 A100-CONTROL SECTION.
019300 A100-00.
019400     IF  SHOW-VERSION
019500         DISPLAY "WORRPT0M VERSION A.03.00"
019600     END-IF
019700     PERFORM B000-INITIALIZE
019800     PERFORM B100-PROCESS
019900     PERFORM B090-TERMINATE
020000     EXIT PROGRAM
020100     .
020200 A100-99.
020300     EXIT.
020400
020500******************************************************************
020600* B000 / B090 - OPEN / CLOSE
020700******************************************************************
020800 B000-INITIALIZE SECTION.
020900 B000-00.
021000     MOVE 0 TO PRG-STATUS
021100     MOVE ZERO TO MATRIX-AC-COUNT
021200     MOVE ZERO TO MATRIX-ATA-COUNT
021300     OPEN OUTPUT REPORT-FILE
021400     IF  RPT-FILE-NOK
021500         MOVE 1 TO PRG-STATUS
021600     END-IF
021700     .
021800 B000-99.
021900     EXIT.
022000
022100 B090-TERMINATE SECTION.
022200 B090-00.
022300     CLOSE REPORT-FILE
022400     .
022500 B090-99.
022600     EXIT.
022700
022800******************************************************************
022900* B100 - THE THREE REPORT SECTIONS
023000******************************************************************
023100 B100-PROCESS SECTION.
023200 B100-00.
023300     IF  PRG-ABORT
023400         GO TO B100-99
023500     END-IF
023600     PERFORM B200-PRINT-WARNINGS
023700     PERFORM B300-BUILD-MATRIX-LISTS
023800     PERFORM B340-PRINT-MATRIX
023900     PERFORM B400-PRINT-TOTALS
024000     .
024100 B100-99.
024200     EXIT.
024300
024400******************************************************************
024500* B200 - SECTION 1, RED-FLAG WARNINGS
024600******************************************************************
024700 B200-PRINT-WARNINGS SECTION.
024800 B200-00.
024900     MOVE SPACES TO PRINT-LINE
025000     MOVE "SECTION 1 - RED-FLAG WARNINGS" TO PRINT-LINE(1:29)
025100     WRITE PRINT-LINE
025200     MOVE SPACES TO PRINT-LINE
025300     WRITE PRINT-LINE
025400     PERFORM C200-WARN-CHAIN VARYING C4-I1 FROM 1 BY 1
025500             UNTIL C4-I1 > RS-T-COUNT
025600     .
025700 B200-99.
025800     EXIT.
025900
026000* Sets W-RED-FLAG-SW to 1 if RESULT-TABLE(C4-I1) is a red-flag
026100* chain (RESET-ONLY-REPEAT or CORRECTIVE-NOT-EFFECTIVE), else 0.
026200 C205-CHECK-RED-FLAG SECTION.
026300 C205-00.
026400     MOVE 0 TO W-RED-FLAG-SW
026500     IF  RS-T-CONCLUSION(C4-I1)(1:17) = "RESET_ONLY_REPEAT"
026600         MOVE 1 TO W-RED-FLAG-SW
026700     END-IF
026800     IF  RS-T-CONCLUSION(C4-I1)(1:24) = "CORRECTIVE_NOT_EFFECTIVE"
026900         MOVE 1 TO W-RED-FLAG-SW
027000     END-IF
027100     .
027200 C205-99.
027300     EXIT.
027400
027500* One warning block for RESULT-TABLE(C4-I1), if it is a red flag.
027600 C200-WARN-CHAIN SECTION.
027700 C200-00.
027800     PERFORM C205-CHECK-RED-FLAG
027900     IF  W-RED-FLAG-SW = 0
028000         GO TO C200-99
028100     END-IF
028200     PERFORM C210-PRINT-WARN-HEADER
028300     PERFORM C220-PRINT-HISTORY VARYING C4-I2
028400             FROM RS-T-CHAIN-START(C4-I1) BY 1
028500             UNTIL C4-I2 > RS-T-CHAIN-END(C4-I1)
028600     PERFORM C230-PRINT-ASSESSMENT
028700     PERFORM C240-PRINT-RECOMMENDATION
028800     MOVE SPACES TO PRINT-LINE
028900     WRITE PRINT-LINE
029000     .
029100 C200-99.
029200     EXIT.
029300
029400* Header line: A/C, ATA, CONCLUSION, SEVERITY, PILOT RPTS.
029500 C210-PRINT-WARN-HEADER SECTION.
029600 C210-00.
029700     IF  RS-T-PILOT-REPORTS(C4-I1) >= 2
029800         MOVE "SEVERE" TO W-SEVERITY
029900     ELSE
030000         MOVE "NORMAL" TO W-SEVERITY
030100     END-IF
030200     MOVE RS-T-PILOT-REPORTS(C4-I1) TO W-PILOT-RPTS-DISP
030300     MOVE SPACES TO PRINT-LINE
030400     STRING "A/C: "                DELIMITED BY SIZE
030500            RS-T-AIRCRAFT(C4-I1)   DELIMITED BY SPACE
030600            "   ATA: "             DELIMITED BY SIZE
030700            RS-T-ATA(C4-I1)        DELIMITED BY SPACE
030800            "   CONCLUSION: "      DELIMITED BY SIZE
030900            RS-T-CONCLUSION(C4-I1) DELIMITED BY SPACE
031000            "  SEVERITY: "         DELIMITED BY SIZE
031100            W-SEVERITY             DELIMITED BY SIZE
031200            "  PILOT RPTS: "       DELIMITED BY SIZE
031300            W-PILOT-RPTS-DISP      DELIMITED BY SIZE
031400         INTO PRINT-LINE
031500     WRITE PRINT-LINE
031600     .
031700 C210-99.
031800     EXIT.
031900
032000* One history line for EVENT-TABLE(C4-I2) - DD/MM [TYPE] [WO#]
032100* shortened description -> shortened action.
032200 C220-PRINT-HISTORY SECTION.
032300 C220-00.
032400     MOVE EV-ISSUED-DATE(C4-I2) TO W-DATE-8
032500     MOVE EV-DESCRIPTION(C4-I2) TO W-SHORTEN-IN
032600     PERFORM C250-SHORTEN-TEXT
032700     MOVE W-SHORTEN-OUT TO W-DESC-SHORT
032800     MOVE EV-ACTION(C4-I2) TO W-SHORTEN-IN
032900     PERFORM C250-SHORTEN-TEXT
033000     MOVE W-SHORTEN-OUT TO W-ACTION-SHORT
033100
033200     MOVE SPACES TO PRINT-LINE
033300     STRING "  "                    DELIMITED BY SIZE
033400            W-DATE-8-DD             DELIMITED BY SIZE
033500            "/"                     DELIMITED BY SIZE
033600            W-DATE-8-MM             DELIMITED BY SIZE
033700            " ["                    DELIMITED BY SIZE
033800            EV-TYPE(C4-I2)          DELIMITED BY SIZE
033900            "] ["                   DELIMITED BY SIZE
034000            EV-WO-NUMBER(C4-I2)     DELIMITED BY SPACE
034100            "] "                    DELIMITED BY SIZE
034200            W-DESC-SHORT            DELIMITED BY SPACE
034300            " -> "                  DELIMITED BY SIZE
034400            W-ACTION-SHORT          DELIMITED BY SPACE
034500         INTO PRINT-LINE
034600     WRITE PRINT-LINE
034700     .
034800 C220-99.
034900     EXIT.
035000
035100* Assessment line - one of the two canned sentences by conclusion.
035200 C230-PRINT-ASSESSMENT SECTION.
035300 C230-00.
035400     IF  RS-T-CONCLUSION(C4-I1)(1:17) = "RESET_ONLY_REPEAT"
035500         MOVE 1 TO C4-I3
035600     ELSE
035700         MOVE 2 TO C4-I3
035800     END-IF
035900     MOVE SPACES TO PRINT-LINE
036000     STRING "  ASSESSMENT: "       DELIMITED BY SIZE
036100            ASSESSMENT-TEXT(C4-I3) DELIMITED BY SPACE
036200         INTO PRINT-LINE
036300     WRITE PRINT-LINE
036400     .
036500 C230-99.
036600     EXIT.
036700
036800* Recommendation line - four variants, conclusion by severity.
036900 C240-PRINT-RECOMMENDATION SECTION.
037000 C240-00.
037100     MOVE SPACES TO PRINT-LINE
037200     IF  RS-T-CONCLUSION(C4-I1)(1:17) = "RESET_ONLY_REPEAT"
037300         IF  W-SEVERITY = "SEVERE"
037400             STRING
037500               "  RECOMMEND:  WARNING - "      DELIMITED BY SIZE
037600               W-PILOT-RPTS-DISP               DELIMITED BY SIZE
037700               " PILOT REPORTS. GROUND A/C FOR "
037800                                                DELIMITED BY SIZE
037900               "ROOT CAUSE ANALYSIS. NO FURTHER "
038000                                                DELIMITED BY SIZE
038100               "RESET/SWAP TESTS. INSPECT WIRING, "
038200                                                DELIMITED BY SIZE
038300               "CONNECTORS, RELATED COMPONENTS."
038400                                                DELIMITED BY SIZE
038500                 INTO PRINT-LINE
038600         ELSE
038700             STRING
038800               "  RECOMMEND:  ADVISE ROOT-CAUSE "
038900                                                DELIMITED BY SIZE
039000               "ASSESSMENT. CHECK WIRING/CONNECTORS. "
039100                                                DELIMITED BY SIZE
039200               "CONSIDER PROACTIVE COMPONENT "
039300                                                DELIMITED BY SIZE
039400               "REPLACEMENT."                  DELIMITED BY SIZE
039500                 INTO PRINT-LINE
039600         END-IF
039700     ELSE
039800         IF  W-SEVERITY = "SEVERE"
039900             STRING
040000               "  RECOMMEND:  WARNING - DEFECT RECURRED "
040100                                                DELIMITED BY SIZE
040200               "AFTER REPAIR/REPLACEMENT. GROUND A/C TO "
040300                                                DELIMITED BY SIZE
040400               "RE-EVALUATE THE FIX. PROBABLE LATENT "
040500                                                DELIMITED BY SIZE
040600               "FAULT OR WRONG ROOT CAUSE."     DELIMITED BY SIZE
040700                 INTO PRINT-LINE
040800         ELSE
040900             STRING
041000               "  RECOMMEND:  REVIEW EFFECTIVENESS OF THE "
041100                                                DELIMITED BY SIZE
041200               "PREVIOUS ACTION. WIDEN INSPECTION TO "
041300                                                DELIMITED BY SIZE
041400               "ADJACENT COMPONENTS OR DO DEEPER "
041500                                                DELIMITED BY SIZE
041600               "TROUBLESHOOTING."               DELIMITED BY SIZE
041700                 INTO PRINT-LINE
041800         END-IF
041900     END-IF
042000     WRITE PRINT-LINE
042100     .
042200 C240-99.
042300     EXIT.
042400
042500******************************************************************
042600* C250 - SHORTEN ONE DESCRIPTION/ACTION TEXT FOR THE HISTORY LINE
042700*
042800* On entry W-SHORTEN-IN holds the raw 120-byte text and C4-I2 is
042900* the EVENT-TABLE subscript (for the WO-number prefix strip).
043000* On exit W-SHORTEN-OUT holds the shortened text.
043100******************************************************************
043200 C250-SHORTEN-TEXT SECTION.
043300 C250-00.
043400     MOVE SPACES TO W-SHORTEN-OUT
043500     MOVE EV-WO-NUMBER(C4-I2) TO W-WO-NUM-LOC
043600     PERFORM C252-FIND-WO-LEN
043700     MOVE 1 TO W-SHORTEN-START
043800     PERFORM C254-STRIP-PREFIX
043900     PERFORM C256-FIND-SENTENCE-END
044000     PERFORM C258-EXTRACT-SHORTENED
044100     .
044200 C250-99.
044300     EXIT.
044400
044500* Trimmed length of EV-WO-NUMBER(C4-I2) - first blank in the
044600* 10-byte field, or 10 if none.
044700 C252-FIND-WO-LEN SECTION.
044800 C252-00.
044900     MOVE 10 TO W-WO-LEN
045000     PERFORM C253-SCAN-WO-BLANK VARYING C4-I3 FROM 1 BY 1
045100             UNTIL C4-I3 > 10 OR W-WO-LEN < 10
045200     .
045300 C252-99.
045400     EXIT.
045500
045600 C253-SCAN-WO-BLANK SECTION.
045700 C253-00.
045800     IF  W-WO-NUM-LOC(C4-I3:1) = SPACE
045900         COMPUTE W-WO-LEN = C4-I3 - 1
046000     END-IF
046100     .
046200 C253-99.
046300     EXIT.
046400
046500* Strip a leading "WONUMBER " or "[WONUMBER] " prefix, with a
046600* single :, ; or - separator and any run of blanks after it.
046700 C254-STRIP-PREFIX SECTION.
046800 C254-00.
046900     IF  W-WO-LEN = 0
047000         GO TO C254-99
047100     END-IF
047200     IF  W-SHORTEN-IN (1:1) = "["
047300     AND W-SHORTEN-IN (2:W-WO-LEN) = W-WO-NUM-LOC(1:W-WO-LEN)
047400     AND W-SHORTEN-IN (2 + W-WO-LEN:1) = "]"
047500         COMPUTE W-SHORTEN-START = 2 + W-WO-LEN + 1
047600         PERFORM C255-SKIP-SEPARATOR
047700         GO TO C254-99
047800     END-IF
047900     IF  W-SHORTEN-IN (1:W-WO-LEN) = W-WO-NUM-LOC(1:W-WO-LEN)
048000         COMPUTE W-SHORTEN-START = W-WO-LEN + 1
048100         PERFORM C255-SKIP-SEPARATOR
048200     END-IF
048300     .
048400 C254-99.
048500     EXIT.
048600
048700 C255-SKIP-SEPARATOR SECTION.
048800 C255-00.
048900     IF  W-SHORTEN-START > 120
049000         GO TO C255-99
049100     END-IF
049200     IF  W-SHORTEN-IN (W-SHORTEN-START:1) = ":"
049300     OR  W-SHORTEN-IN (W-SHORTEN-START:1) = ";"
049400     OR  W-SHORTEN-IN (W-SHORTEN-START:1) = "-"
049500         ADD 1 TO W-SHORTEN-START
049600     END-IF
049700     PERFORM C256-SKIP-BLANK UNTIL W-SHORTEN-START > 120
049800             OR W-SHORTEN-IN (W-SHORTEN-START:1) NOT = SPACE
049900     .
050000 C255-99.
050100     EXIT.
050200
050300 C256-SKIP-BLANK SECTION.
050400 C256-00.
050500     ADD 1 TO W-SHORTEN-START
050600     .
050700 C256-99.
050800     EXIT.
050900
051000* First sentence terminator (. ! or ?) from W-SHORTEN-START on;
051100* if none found, fall back to 80 characters.
051200 C256-FIND-SENTENCE-END SECTION.
051300 C256-00.
051400     MOVE ZERO TO W-SENT-END
051500     IF  W-SHORTEN-START > 120
051600         GO TO C256-99
051700     END-IF
051800     COMPUTE W-SCAN-LIMIT = W-SHORTEN-START + 79
051900     IF  W-SCAN-LIMIT > 120
052000         MOVE 120 TO W-SCAN-LIMIT
052100     END-IF
052200     PERFORM C257-SCAN-TERMINATOR VARYING C4-PTR
052300             FROM W-SHORTEN-START BY 1
052400             UNTIL C4-PTR > 120 OR W-SENT-END > ZERO
052500     IF  W-SENT-END = ZERO
052600         MOVE W-SCAN-LIMIT TO W-SENT-END
052700     END-IF
052800     .
052900 C256-99.
053000     EXIT.
053100
053200 C257-SCAN-TERMINATOR SECTION.
053300 C257-00.
053400     IF  W-SHORTEN-IN (C4-PTR:1) = "."
053500     OR  W-SHORTEN-IN (C4-PTR:1) = "!"
053600     OR  W-SHORTEN-IN (C4-PTR:1) = "?"
053700         MOVE C4-PTR TO W-SENT-END
053800     END-IF
053900     .
054000 C257-99.
054100     EXIT.
054200
054300 C258-EXTRACT-SHORTENED SECTION.
054400 C258-00.
054500     IF  W-SHORTEN-START > 120
054600         GO TO C258-99
054700     END-IF
054800     COMPUTE C4-LEN = W-SENT-END - W-SHORTEN-START + 1
054900     IF  C4-LEN < 1
055000         GO TO C258-99
055100     END-IF
055200     MOVE W-SHORTEN-IN (W-SHORTEN-START:C4-LEN) TO W-SHORTEN-OUT
055300     .
055400 C258-99.
055500     EXIT.
055600
055700******************************************************************
055800* B300 - BUILD DISTINCT AIRCRAFT/ATA LISTS, RED-FLAG CHAINS ONLY
055900******************************************************************
056000 B300-BUILD-MATRIX-LISTS SECTION.
056100 B300-00.
056200     MOVE ZERO TO MATRIX-AC-COUNT
056300     MOVE ZERO TO MATRIX-ATA-COUNT
056400     PERFORM C310-SCAN-CHAIN-FOR-LISTS VARYING C4-I1 FROM 1 BY 1
056500             UNTIL C4-I1 > RS-T-COUNT
056600     PERFORM C320-SORT-AIRCRAFT-LIST
056700     PERFORM C330-SORT-ATA-LIST
056800     .
056900 B300-99.
057000     EXIT.
057100
057200 C310-SCAN-CHAIN-FOR-LISTS SECTION.
057300 C310-00.
057400     PERFORM C205-CHECK-RED-FLAG
057500     IF  W-RED-FLAG-SW = 0
057600         GO TO C310-99
057700     END-IF
057800     PERFORM C312-ADD-AIRCRAFT
057900     PERFORM C314-ADD-ATA
058000     .
058100 C310-99.
058200     EXIT.
058300
058400 C312-ADD-AIRCRAFT SECTION.
058500 C312-00.
058600     MOVE ZERO TO W-DUP-FOUND-SW
058700     PERFORM C313-CHECK-AIRCRAFT VARYING C4-I2 FROM 1 BY 1
058800             UNTIL C4-I2 > MATRIX-AC-COUNT OR W-DUP-FOUND-SW = 1
058900     IF  W-DUP-FOUND-SW = 0 AND MATRIX-AC-COUNT < 50
059000         ADD 1 TO MATRIX-AC-COUNT
059100         MOVE RS-T-AIRCRAFT(C4-I1)
059200           TO MATRIX-AIRCRAFT(MATRIX-AC-COUNT)
059300     END-IF
059400     .
059500 C312-99.
059600     EXIT.
059700
059800 C313-CHECK-AIRCRAFT SECTION.
059900 C313-00.
060000     IF  MATRIX-AIRCRAFT(C4-I2) = RS-T-AIRCRAFT(C4-I1)
060100         MOVE 1 TO W-DUP-FOUND-SW
060200     END-IF
060300     .
060400 C313-99.
060500     EXIT.
060600
060700 C314-ADD-ATA SECTION.
060800 C314-00.
060900     MOVE ZERO TO W-DUP-FOUND-SW
061000     PERFORM C315-CHECK-ATA VARYING C4-I2 FROM 1 BY 1
061100             UNTIL C4-I2 > MATRIX-ATA-COUNT OR W-DUP-FOUND-SW = 1
061200     IF  W-DUP-FOUND-SW = 0 AND MATRIX-ATA-COUNT < 30
061300         ADD 1 TO MATRIX-ATA-COUNT
061400         MOVE RS-T-ATA-2DIGIT(C4-I1)
061500           TO MATRIX-ATA(MATRIX-ATA-COUNT)
061600     END-IF
061700     .
061800 C314-99.
061900     EXIT.
062000
062100 C315-CHECK-ATA SECTION.
062200 C315-00.
062300     IF  MATRIX-ATA(C4-I2) = RS-T-ATA-2DIGIT(C4-I1)
062400         MOVE 1 TO W-DUP-FOUND-SW
062500     END-IF
062600     .
062700 C315-99.
062800     EXIT.
062900
063000* Ascending bubble sort of the distinct aircraft list.
063100 C320-SORT-AIRCRAFT-LIST SECTION.
063200 C320-00.
063300     IF  MATRIX-AC-COUNT < 2
063400         GO TO C320-99
063500     END-IF
063600     PERFORM C321-AC-SORT-OUTER VARYING C9-COUNT FROM 1 BY 1
063700             UNTIL C9-COUNT >= MATRIX-AC-COUNT
063800     .
063900 C320-99.
064000     EXIT.
064100
064200 C321-AC-SORT-OUTER SECTION.
064300 C321-00.
064400     PERFORM C322-AC-SORT-INNER VARYING C4-I1 FROM 1 BY 1
064500             UNTIL C4-I1 >= MATRIX-AC-COUNT
064600     .
064700 C321-99.
064800     EXIT.
064900
065000 C322-AC-SORT-INNER SECTION.
065100 C322-00.
065200     COMPUTE C4-I2 = C4-I1 + 1
065300     IF  MATRIX-AIRCRAFT(C4-I1) > MATRIX-AIRCRAFT(C4-I2)
065400         MOVE MATRIX-AIRCRAFT(C4-I1) TO W-AC-SWAP
065500         MOVE MATRIX-AIRCRAFT(C4-I2) TO MATRIX-AIRCRAFT(C4-I1)
065600         MOVE W-AC-SWAP               TO MATRIX-AIRCRAFT(C4-I2)
065700     END-IF
065800     .
065900 C322-99.
066000     EXIT.
066100
066200* Ascending bubble sort of the distinct ATA-chapter list.
066300 C330-SORT-ATA-LIST SECTION.
066400 C330-00.
066500     IF  MATRIX-ATA-COUNT < 2
066600         GO TO C330-99
066700     END-IF
066800     PERFORM C331-ATA-SORT-OUTER VARYING C9-COUNT FROM 1 BY 1
066900             UNTIL C9-COUNT >= MATRIX-ATA-COUNT
067000     .
067100 C330-99.
067200     EXIT.
067300
067400 C331-ATA-SORT-OUTER SECTION.
067500 C331-00.
067600     PERFORM C332-ATA-SORT-INNER VARYING C4-I1 FROM 1 BY 1
067700             UNTIL C4-I1 >= MATRIX-ATA-COUNT
067800     .
067900 C331-99.
068000     EXIT.
068100
068200 C332-ATA-SORT-INNER SECTION.
068300 C332-00.
068400     COMPUTE C4-I2 = C4-I1 + 1
068500     IF  MATRIX-ATA(C4-I1) > MATRIX-ATA(C4-I2)
068600         MOVE MATRIX-ATA(C4-I1) TO W-ATA-SWAP
068700         MOVE MATRIX-ATA(C4-I2) TO MATRIX-ATA(C4-I1)
068800         MOVE W-ATA-SWAP       TO MATRIX-ATA(C4-I2)
068900     END-IF
069000     .
069100 C332-99.
069200     EXIT.
069300
069400******************************************************************
069500* B340 - SECTION 2, RELIABILITY MATRIX
069600******************************************************************
069700 B340-PRINT-MATRIX SECTION.
069800 B340-00.
069900     MOVE SPACES TO PRINT-LINE
070000     MOVE "SECTION 2 - RELIABILITY MATRIX (RED-FLAG CHAINS)"
070100             TO PRINT-LINE(1:50)
070200     WRITE PRINT-LINE
070300     MOVE SPACES TO PRINT-LINE
070400     WRITE PRINT-LINE
070500
070600     MOVE SPACES TO PRINT-LINE
070700     MOVE "A/C     " TO PRINT-LINE(1:8)
070800     MOVE 9 TO W-COL-POS
070900     PERFORM C345-BUILD-HEADER-COL VARYING C4-I1 FROM 1 BY 1
071000             UNTIL C4-I1 > MATRIX-ATA-COUNT
071100     WRITE PRINT-LINE
071200
071300     PERFORM C350-PRINT-MATRIX-ROW VARYING C4-I1 FROM 1 BY 1
071400             UNTIL C4-I1 > MATRIX-AC-COUNT
071500     MOVE SPACES TO PRINT-LINE
071600     WRITE PRINT-LINE
071700     .
071800 B340-99.
071900     EXIT.
072000
072100 C345-BUILD-HEADER-COL SECTION.
072200 C345-00.
072300     MOVE SPACES TO W-COL-TEXT
072400     STRING "ATA "             DELIMITED BY SIZE
072500            MATRIX-ATA(C4-I1)  DELIMITED BY SIZE
072600         INTO W-COL-TEXT
072700     MOVE W-COL-TEXT TO PRINT-LINE(W-COL-POS:7)
072800     ADD 7 TO W-COL-POS
072900     .
073000 C345-99.
073100     EXIT.
073200
073300 C350-PRINT-MATRIX-ROW SECTION.
073400 C350-00.
073500     MOVE SPACES TO PRINT-LINE
073600     MOVE MATRIX-AIRCRAFT(C4-I1) TO PRINT-LINE(1:8)
073700     MOVE 9 TO W-COL-POS
073800     PERFORM C355-PRINT-CELL VARYING C4-I2 FROM 1 BY 1
073900             UNTIL C4-I2 > MATRIX-ATA-COUNT
074000     WRITE PRINT-LINE
074100     .
074200 C350-99.
074300     EXIT.
074400
074500 C355-PRINT-CELL SECTION.
074600 C355-00.
074700     MOVE SPACES TO W-CELL-VALUE
074800     PERFORM C360-SCAN-CELL VARYING C4-I3 FROM 1 BY 1
074900             UNTIL C4-I3 > RS-T-COUNT
075000     MOVE W-CELL-VALUE TO PRINT-LINE(W-COL-POS:2)
075100     ADD 7 TO W-COL-POS
075200     .
075300 C355-99.
075400     EXIT.
075500
075600* RR (corrective-not-effective) outranks OO (reset-only-repeat)
075700* when an aircraft/ATA cell qualifies under both.
075800 C360-SCAN-CELL SECTION.
075900 C360-00.
076000     IF  RS-T-AIRCRAFT(C4-I3) NOT = MATRIX-AIRCRAFT(C4-I1)
076100     OR  RS-T-ATA-2DIGIT(C4-I3) NOT = MATRIX-ATA(C4-I2)
076200         GO TO C360-99
076300     END-IF
076400     IF  RS-T-CONCLUSION(C4-I3)(1:24) = "CORRECTIVE_NOT_EFFECTIVE"
076500         MOVE "RR" TO W-CELL-VALUE
076600     ELSE
076700         IF  RS-T-CONCLUSION(C4-I3) (1:17) = "RESET_ONLY_REPEAT"
076800         AND W-CELL-VALUE NOT = "RR"
076900             MOVE "OO" TO W-CELL-VALUE
077000         END-IF
077100     END-IF
077200     .
077300 C360-99.
077400     EXIT.
077500
077600******************************************************************
077700* B400 - SECTION 3, RUN TOTALS
077800******************************************************************
077900 B400-PRINT-TOTALS SECTION.
078000 B400-00.
078100     MOVE SPACES TO PRINT-LINE
078200     MOVE "SECTION 3 - RUN TOTALS" TO PRINT-LINE(1:22)
078300     WRITE PRINT-LINE
078400     MOVE SPACES TO PRINT-LINE
078500     WRITE PRINT-LINE
078600
078700     MOVE RT-READ TO W-TOTALS-DISP
078800     MOVE SPACES TO PRINT-LINE
078900     STRING "WORK ORDERS READ .............. " DELIMITED BY SIZE
079000            W-TOTALS-DISP                       DELIMITED BY SIZE
079100         INTO PRINT-LINE
079200     WRITE PRINT-LINE
079300
079400     MOVE RT-EXCL-TYPE TO W-TOTALS-DISP
079500     MOVE SPACES TO PRINT-LINE
079600     STRING "EXCLUDED - SCHEDULED (TYPE S) . " DELIMITED BY SIZE
079700            W-TOTALS-DISP                       DELIMITED BY SIZE
079800         INTO PRINT-LINE
079900     WRITE PRINT-LINE
080000
080100     MOVE RT-EXCL-ATA TO W-TOTALS-DISP
080200     MOVE SPACES TO PRINT-LINE
080300     STRING "EXCLUDED - ATA CHAPTER ........ " DELIMITED BY SIZE
080400            W-TOTALS-DISP                       DELIMITED BY SIZE
080500         INTO PRINT-LINE
080600     WRITE PRINT-LINE
080700
080800     MOVE RT-EXCL-DATE TO W-TOTALS-DISP
080900     MOVE SPACES TO PRINT-LINE
081000     STRING "EXCLUDED - NO ISSUE DATE ...... " DELIMITED BY SIZE
081100            W-TOTALS-DISP                       DELIMITED BY SIZE
081200         INTO PRINT-LINE
081300     WRITE PRINT-LINE
081400
081500     MOVE RT-CHAINS TO W-TOTALS-DISP
081600     MOVE SPACES TO PRINT-LINE
081700     STRING "CHAINS ANALYSED ............... " DELIMITED BY SIZE
081800            W-TOTALS-DISP                       DELIMITED BY SIZE
081900         INTO PRINT-LINE
082000     WRITE PRINT-LINE
082100
082200     MOVE RT-SINGLE TO W-TOTALS-DISP
082300     MOVE SPACES TO PRINT-LINE
082400     STRING "  SINGLE EVENT ................ " DELIMITED BY SIZE
082500            W-TOTALS-DISP                       DELIMITED BY SIZE
082600         INTO PRINT-LINE
082700     WRITE PRINT-LINE
082800
082900     MOVE RT-RESET-ONLY TO W-TOTALS-DISP
083000     MOVE SPACES TO PRINT-LINE
083100     STRING "  RESET ONLY - REPEATED ........ " DELIMITED BY SIZE
083200            W-TOTALS-DISP                       DELIMITED BY SIZE
083300         INTO PRINT-LINE
083400     WRITE PRINT-LINE
083500
083600     MOVE RT-CORRECTIVE-OK TO W-TOTALS-DISP
083700     MOVE SPACES TO PRINT-LINE
083800     STRING "  CORRECTIVE ACTION EFFECTIVE .. " DELIMITED BY SIZE
083900            W-TOTALS-DISP                       DELIMITED BY SIZE
084000         INTO PRINT-LINE
084100     WRITE PRINT-LINE
084200
084300     MOVE RT-CORRECTIVE-NOTEFF TO W-TOTALS-DISP
084400     MOVE SPACES TO PRINT-LINE
084500     STRING "  CORRECTIVE ACTION NOT EFFECTIVE " DELIMITED BY SIZE
084600            W-TOTALS-DISP                       DELIMITED BY SIZE
084700         INTO PRINT-LINE
084800     WRITE PRINT-LINE
084900
085000     MOVE RT-CRITICAL TO W-TOTALS-DISP
085100     MOVE SPACES TO PRINT-LINE
085200     STRING "CRITICAL ISSUES (RED FLAG) .... " DELIMITED BY SIZE
085300            W-TOTALS-DISP                       DELIMITED BY SIZE
085400         INTO PRINT-LINE
085500     WRITE PRINT-LINE
085600
085700     MOVE RT-WO-TOTAL TO W-TOTALS-DISP
085800     MOVE SPACES TO PRINT-LINE
085900     STRING "TOTAL WORK ORDERS IN CHAINS ... " DELIMITED BY SIZE
086000            W-TOTALS-DISP                       DELIMITED BY SIZE
086100         INTO PRINT-LINE
086200     WRITE PRINT-LINE
086300     .
086400 B400-99.
086500     EXIT.
